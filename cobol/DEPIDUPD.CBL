000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DEPIDUPD.
000900 AUTHOR.        R A WEITZEL.
001000 DATE-WRITTEN.  AUGUST 1985.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       NIGHTLY CATALOG BUILD-REQUEST EXTRACT PASS - FOR
001500*               EACH BUILD-REQUEST RECORD MISSING ITS SORTED,
001600*               SPACE-JOINED DEPENDENCIES-ID STRING, COMPUTE ONE
001700*               AND WRITE THE RECORD TO THE UPDATE EXTRACT.
001800*               RECORDS THAT ALREADY CARRY THE STRING ARE LEFT
001900*               ALONE (RERUNNABLE WITHOUT DAMAGE).
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 08/12/1985 RAW ORIGINAL PROGRAM.                                CR850812
002300* 04/02/1986 RAW RAISED DEPENDENCY PICK LIST LIMIT TO MATCH THE   CR860402
002400*                NEW REQFILE LAYOUT (200 TO 999).
002500* 11/18/1991 CMD UPSI-7 REPORT/UPDATE SWITCH ADDED SO THE JOB CAN CR911118
002600*                BE RUN IN COUNT-ONLY MODE BEFORE A LIVE PASS.
002700* 07/09/1998 RAW Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR980709
002800*                FIELDS.  NO CHANGES REQUIRED.
002900* 05/09/2001 CMD ADDED UPSI-8 TRACE SWITCH TO DUMP EACH REQUEST ASCR010509
003000*                IT IS READ AND REWRITTEN, FOR CATALOG BUILD SUPPORT.
003100* 11/30/2004 RAW REQFILE LAYOUT WAS WIDENED WITH SUBMISSION DATE/ CR041130
003200*                TIME, REQUESTOR, ENVIRONMENT AND PRIORITY FIELDS -
003300*                PROGRAM RECOMPILED, NO LOGIC CHANGE.
003400* 06/18/2007 CMD ADDED FILE1-STAT/FILE2-STAT FILE STATUS CHECKING CR070618
003500*                ON REQUEST-IN AND REQUEST-OUT - PRIOR VERSION RELIED
003600*                ON AT END ALONE AND COULD MASK A BAD OPEN OR A FULL
003700*                DASD VOLUME ON THE OUTPUT EXTRACT.
003800* 01/25/2012 RAW PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR120125
003900*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
004000* END OF HISTORY ------------------------------------------------
004100
004200/*****************************************************************
004300*                                                                *
004400*    ENVIRONMENT DIVISION                                        *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900******************************************************************
005000*    CONFIGURATION SECTION                                       *
005100******************************************************************
005200 CONFIGURATION SECTION.
005300
005400 SOURCE-COMPUTER. IBM-2086-A04-140.
005500 OBJECT-COMPUTER. IBM-2086-A04-140.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-7 ON STATUS IS WITH-UPDATES
006000            OFF STATUS IS REPORT-ONLY
006100     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
006200            OFF STATUS IS DEBUG-TRACE-OFF.
006300
006400******************************************************************
006500*    INPUT-OUTPUT SECTION                                        *
006600******************************************************************
006700 INPUT-OUTPUT SECTION.
006800
006900 FILE-CONTROL.
007000
007100     SELECT REQUEST-IN   ASSIGN TO REQIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FILE1-STAT FILE1-FDBK.
007400
007500     SELECT REQUEST-OUT  ASSIGN TO REQOUT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS FILE2-STAT FILE2-FDBK.
007800
007900/*****************************************************************
008000*                                                                *
008100*    DATA DIVISION                                               *
008200*                                                                *
008300******************************************************************
008400 DATA DIVISION.
008500
008600******************************************************************
008700*    FILE SECTION                                                *
008800******************************************************************
008900 FILE SECTION.
009000
009100 FD  REQUEST-IN
009200     LABEL RECORDS ARE STANDARD
009300     RECORD IS VARYING IN SIZE FROM 601 TO 40561 CHARACTERS
009400             DEPENDING ON WS-REQIN-RECL.
009500 COPY REQFILE.
009600
009700 FD  REQUEST-OUT
009800     LABEL RECORDS ARE STANDARD
009900     RECORD IS VARYING IN SIZE FROM 601 TO 40561 CHARACTERS
010000             DEPENDING ON WS-REQOUT-RECL.
010100 01  REQUEST-OUT-RECORD            PIC  X(40561).
010200 01  REQUEST-OUT-FIRST-BYTES REDEFINES REQUEST-OUT-RECORD.
010300     05  REQ-OUT-LEAD-BYTES        OCCURS 120 TIMES
010400                                   INDEXED BY REQ-OUT-LEAD-IDX
010500                                   PIC  X(01).
010600     05  FILLER                    PIC  X(40441).
010700
010800******************************************************************
010900*    WORKING-STORAGE SECTION                                     *
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200
011300 01  WS-FIELDS.
011400     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011500     05  THIS-PGM                  PIC  X(08)   VALUE 'DEPIDUPD'.
011600     05  WS-REQIN-RECL             PIC S9(08)   COMP.
011700     05  WS-REQOUT-RECL            PIC S9(08)   COMP.
011800     05  FILLER                    PIC  X(04)   VALUE SPACES.
011900     05  WS-RECS-READ              PIC S9(09)   COMP-3.
012000     05  WS-RECS-UPDATED           PIC S9(09)   COMP-3.
012100     05  WS-RECS-SKIPPED           PIC S9(09)   COMP-3.
012200
012300* FILE STATUS / FEEDBACK FIELDS FOR REQUEST-IN AND REQUEST-OUT -
012400* ADDED CR070618.
012500 01  WS-FILE-STATUSES.
012600     05  FILE1-STAT                PIC  X(02).
012700         88  FILE1-STATUS-NORMAL               VALUE '00'.
012800         88  FILE1-STATUS-EOF                   VALUE '10'.
012900     05  FILE1-FDBK                PIC  X(06).
013000     05  FILE2-STAT                PIC  X(02).
013100         88  FILE2-STATUS-NORMAL               VALUE '00'.
013200     05  FILE2-FDBK                PIC  X(06).
013300     05  FILLER                    PIC  X(04)   VALUE SPACES.
013400
013500
013600* END-OF-FILE SWITCH - 77-LEVEL PER DP STANDARDS BULLETIN 01-04.
013700 77  WS-EOF-SW                     PIC  X(01)   VALUE 'N'.
013800     88  WS-END-OF-FILE                         VALUE 'Y'.
013900
014000* CONTROL-TOTAL EDIT LINE FOR THE END-OF-JOB DISPLAY.
014100 01  WS-EDIT-LINE.
014200     05  WS-EDIT-READ              PIC  ZZ,ZZZ,ZZ9.
014300     05  WS-EDIT-UPDATED           PIC  ZZ,ZZZ,ZZ9.
014400     05  WS-EDIT-SKIPPED           PIC  ZZ,ZZZ,ZZ9.
014500     05  FILLER                    PIC  X(05).
014600
014700* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
014800 01  WS-TRACE-WORD                PIC S9(08)   COMP.
014900 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
015000     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
015100     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
015200 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
015300     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
015400
015500 COPY DEPIDCMW.
015600
015700/*****************************************************************
015800*                                                                *
015900*    PROCEDURE DIVISION                                          *
016000*                                                                *
016100******************************************************************
016200 PROCEDURE DIVISION.
016300
016400******************************************************************
016500*    MAINLINE ROUTINE                                            *
016600******************************************************************
016700 A00-MAINLINE-ROUTINE.
016800
016900     PERFORM A10-INITIALIZATION    THRU A19-EXIT.
017000     PERFORM B00-PROCESS-ONE-RECORD THRU B99-EXIT
017100         UNTIL WS-END-OF-FILE.
017200     PERFORM A90-END-OF-JOB        THRU A99-EXIT.
017300
017400     STOP RUN.
017500
017600 A10-INITIALIZATION.
017700
017800     MOVE ZERO                   TO WS-RECS-READ
017900                                    WS-RECS-UPDATED
018000                                    WS-RECS-SKIPPED.
018100     MOVE 'N'                    TO WS-EOF-SW.
018200
018300     OPEN INPUT  REQUEST-IN.
018400     IF  NOT FILE1-STATUS-NORMAL
018500         DISPLAY 'DEPIDUPD - OPEN FAILED ON REQUEST-IN, STATUS = '
018600                 FILE1-STAT ' FDBK = ' FILE1-FDBK
018700         MOVE 16                 TO RETURN-CODE
018800         STOP RUN
018900     END-IF.
019000
019100     OPEN OUTPUT REQUEST-OUT.
019200     IF  NOT FILE2-STATUS-NORMAL
019300         DISPLAY 'DEPIDUPD - OPEN FAILED ON REQUEST-OUT, STATUS = '
019400                 FILE2-STAT ' FDBK = ' FILE2-FDBK
019500         MOVE 16                 TO RETURN-CODE
019600         STOP RUN
019700     END-IF.
019800
019900     PERFORM R10-READ-REQUEST-IN THRU R19-EXIT.
020000
020100 A19-EXIT.
020200     EXIT.
020300
020400 A90-END-OF-JOB.
020500
020600     CLOSE REQUEST-IN
020700           REQUEST-OUT.
020800
020900     MOVE WS-RECS-READ            TO WS-EDIT-READ.
021000     MOVE WS-RECS-UPDATED         TO WS-EDIT-UPDATED.
021100     MOVE WS-RECS-SKIPPED         TO WS-EDIT-SKIPPED.
021200
021300     DISPLAY 'DEPIDUPD - RECORDS READ    = ' WS-EDIT-READ.
021400     DISPLAY 'DEPIDUPD - RECORDS UPDATED = ' WS-EDIT-UPDATED.
021500     DISPLAY 'DEPIDUPD - RECORDS SKIPPED = ' WS-EDIT-SKIPPED.
021600     IF  REPORT-ONLY
021700         DISPLAY 'DEPIDUPD - RUN IN REPORT-ONLY MODE, NO '
021800                 'OUTPUT RECORDS WERE WRITTEN'
021900     END-IF.
022000
022100 A99-EXIT.
022200     EXIT.
022300
022400/*****************************************************************
022500*    MAIN PROCESSING LOOP - ONE BUILD-REQUEST RECORD PER PASS    *
022600******************************************************************
022700 B00-PROCESS-ONE-RECORD.
022800
022900     ADD  1                      TO WS-RECS-READ.
023000
023100     IF  REQ-DEPIDS-PRESENT
023200         ADD  1                  TO WS-RECS-SKIPPED
023300     ELSE
023400         PERFORM C00-COMPUTE-DEPENDENCIES-ID THRU C99-EXIT
023500         PERFORM D00-WRITE-REQUEST-OUT        THRU D99-EXIT
023600         ADD  1                  TO WS-RECS-UPDATED
023700     END-IF.
023800
023900     PERFORM R10-READ-REQUEST-IN THRU R19-EXIT.
024000
024100 B99-EXIT.
024200     EXIT.
024300
024400/*****************************************************************
024500*    BUILD THE SORTED, SPACE-JOINED DEPENDENCIES-ID STRING VIA   *
024600*    DEPIDCMP                                                    *
024700******************************************************************
024800 C00-COMPUTE-DEPENDENCIES-ID.
024900
025000     MOVE REQ-DEPENDENCY-COUNT   TO DPC-DEPENDENCY-COUNT.
025100     MOVE SPACES                 TO DPC-DEPENDENCIES-ID.
025200
025300     PERFORM C10-COPY-ONE-DEPENDENCY THRU C10-EXIT
025400       VARYING DPC-DEP-IDX FROM 1 BY 1
025500         UNTIL DPC-DEP-IDX > REQ-DEPENDENCY-COUNT.
025600
025700     CALL 'DEPIDCMP' USING DEPIDCMP-PARMS.
025800
025900     IF  DPC-RETN NOT = ZERO
026000         DISPLAY 'DEPIDUPD - DEPIDCMP CALL FAILED FOR ID = '
026100                 REQ-ID ' RETN = ' DPC-RETN
026200     ELSE
026300         MOVE DPC-DEPENDENCIES-ID TO REQ-DEPENDENCIES-ID
026400     END-IF.
026500
026600 C99-EXIT.
026700     EXIT.
026800
026900 C10-COPY-ONE-DEPENDENCY.
027000     MOVE REQ-DEPENDENCY(DPC-DEP-IDX)
027100                             TO DPC-DEPENDENCY(DPC-DEP-IDX).
027200 C10-EXIT.
027300     EXIT.
027400
027500/*****************************************************************
027600*    WRITE THE UPDATED RECORD TO THE EXTRACT FILE, UNLESS THE    *
027700*    JOB IS RUNNING IN REPORT-ONLY MODE                          *
027800******************************************************************
027900 D00-WRITE-REQUEST-OUT.
028000
028100     IF  WITH-UPDATES
028200         COMPUTE WS-REQOUT-RECL = 601 + (REQ-DEPENDENCY-COUNT * 40)
028300         WRITE REQUEST-OUT-RECORD FROM REQUEST-RECORD
028400         IF  NOT FILE2-STATUS-NORMAL
028500             DISPLAY 'DEPIDUPD - WRITE FAILED ON REQUEST-OUT, '
028600                     'STATUS = ' FILE2-STAT ' FDBK = ' FILE2-FDBK
028700             MOVE 16             TO RETURN-CODE
028800             STOP RUN
028900         END-IF
029000         IF  DEBUG-TRACE-ON
029100             PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
029200         END-IF
029300     END-IF.
029400
029500 D99-EXIT.
029600     EXIT.
029700
029800/*****************************************************************
029900*    OPTIONAL DEBUG TRACE - UPSI-8 ON - SHOWS THE FIRST BYTES OF *
030000*    THE RECORD JUST WRITTEN                                     *
030100******************************************************************
030200 Z90-DEBUG-DUMP.
030300
030400     MOVE WS-REQOUT-RECL          TO WS-TRACE-WORD.
030500     DISPLAY 'DEPIDUPD TRACE - RECL=' WS-TRACE-HALF-1
030600             '/' WS-TRACE-HALF-2
030700             ' LEAD=' REQ-OUT-LEAD-BYTES(1) REQ-OUT-LEAD-BYTES(2)
030800             REQ-OUT-LEAD-BYTES(3) REQ-OUT-LEAD-BYTES(4).
030900
031000 Z90-EXIT.
031100     EXIT.
031200
031300/*****************************************************************
031400*    READ THE NEXT BUILD-REQUEST RECORD, FLAGGING END OF FILE    *
031500******************************************************************
031600 R10-READ-REQUEST-IN.
031700
031800     READ REQUEST-IN
031900         AT END
032000             SET  WS-END-OF-FILE TO TRUE
032100     END-READ.
032200
032300     IF  NOT WS-END-OF-FILE AND NOT FILE1-STATUS-NORMAL
032400         DISPLAY 'DEPIDUPD - READ FAILED ON REQUEST-IN, STATUS = '
032500                 FILE1-STAT ' FDBK = ' FILE1-FDBK
032600         MOVE 16                 TO RETURN-CODE
032700         STOP RUN
032800     END-IF.
032900
033000 R19-EXIT.
033100     EXIT.
