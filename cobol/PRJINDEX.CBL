000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    PRJINDEX.
000900 AUTHOR.        T L HARMON.
001000 DATE-WRITTEN.  FEBRUARY 1989.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       NIGHTLY GENERATED-PROJECT EXTRACT PASS - FOR
001500*               EACH PROJECT RECORD MISSING ITS VERSION OBJECT,
001600*               ITS DEPENDENCIES-ID STRING OR ITS DEPENDENCIES
001700*               COUNT, COMPUTE WHATEVER IS MISSING FROM THE
001800*               RAW BOOT-VERSION TEXT AND DEPENDENCY PICK LIST
001900*               SUBMITTED AT GENERATION TIME.  A RECORD THAT
002000*               REACHED THE COMPUTE STEP IS ALWAYS REWRITTEN,
002100*               EVEN IF IN THE END NOTHING NEW COULD BE ADDED.
002200
002300* CHANGE HISTORY ------------------------------------------------
002400* 02/06/1989 TLH ORIGINAL PROGRAM.                                CR890206
002500* 05/15/1989 TLH DEPENDENCIES-ID/COUNT ARE NOW WITHHELD TOGETHER  CR890515
002600*                WHEN THE GENERATOR FLAGGED ANY INVALID PICK-LIST
002700*                ENTRIES ON THE RECORD.
002800* 11/30/1991 CMD UPSI-7 REPORT/UPDATE SWITCH ADDED.               CR911130
002900* 09/21/1998 TLH Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR980921
003000*                FIELDS.  NO CHANGES REQUIRED.
003100* 04/02/2002 CMD CONVERTED WS-EOF-SW TO A 77-LEVEL ITEM PER THE   CR020402
003200*                SHOP'S DP STANDARDS BULLETIN 01-04.
003300* 10/05/2006 TLH PRJFILE LAYOUT WAS WIDENED WITH SUBMISSION DATE/ CR061005
003400*                TIME, REQUESTOR, ENVIRONMENT, PRIORITY AND RESULT
003500*                FIELDS - PROGRAM RECOMPILED, NO LOGIC CHANGE.
003600* 01/14/2009 CMD ADDED FILE1-STAT/FILE2-STAT FILE STATUS CHECKING CR090114
003700*                ON PROJECT-IN AND PROJECT-OUT - PRIOR VERSION
003800*                RELIED ON AT END ALONE.
003900* 11/20/2013 TLH PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR131120
004000*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
004100* END OF HISTORY ------------------------------------------------
004200
004300/*****************************************************************
004400*                                                                *
004500*    ENVIRONMENT DIVISION                                        *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000******************************************************************
005100*    CONFIGURATION SECTION                                       *
005200******************************************************************
005300 CONFIGURATION SECTION.
005400
005500 SOURCE-COMPUTER. IBM-2086-A04-140.
005600 OBJECT-COMPUTER. IBM-2086-A04-140.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-7 ON STATUS IS WITH-UPDATES
006100            OFF STATUS IS REPORT-ONLY
006200     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
006300            OFF STATUS IS DEBUG-TRACE-OFF.
006400
006500******************************************************************
006600*    INPUT-OUTPUT SECTION                                        *
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900
007000 FILE-CONTROL.
007100
007200     SELECT PROJECT-IN   ASSIGN TO PRJIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FILE1-STAT FILE1-FDBK.
007500
007600     SELECT PROJECT-OUT  ASSIGN TO PRJOUT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FILE2-STAT FILE2-FDBK.
007900
008000/*****************************************************************
008100*                                                                *
008200*    DATA DIVISION                                               *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600
008700******************************************************************
008800*    FILE SECTION                                                *
008900******************************************************************
009000 FILE SECTION.
009100
009200 FD  PROJECT-IN
009300     LABEL RECORDS ARE STANDARD
009400     RECORD IS VARYING IN SIZE FROM 714 TO 40674 CHARACTERS
009500             DEPENDING ON WS-PRJIN-RECL.
009600 COPY PRJFILE.
009700
009800 FD  PROJECT-OUT
009900     LABEL RECORDS ARE STANDARD
010000     RECORD IS VARYING IN SIZE FROM 714 TO 40674 CHARACTERS
010100             DEPENDING ON WS-PRJOUT-RECL.
010200 01  PROJECT-OUT-RECORD             PIC  X(40674).
010300 01  PROJECT-OUT-FIRST-BYTES REDEFINES PROJECT-OUT-RECORD.
010400     05  PRJ-OUT-LEAD-BYTES         OCCURS 120 TIMES
010500                                   INDEXED BY PRJ-OUT-LEAD-IDX
010600                                   PIC  X(01).
010700     05  FILLER                     PIC  X(40554).
010800
010900******************************************************************
011000*    WORKING-STORAGE SECTION                                     *
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300
011400 01  WS-FIELDS.
011500     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011600     05  THIS-PGM                  PIC  X(08)   VALUE 'PRJINDEX'.
011700     05  WS-PRJIN-RECL             PIC S9(08)   COMP.
011800     05  WS-PRJOUT-RECL            PIC S9(08)   COMP.
011900     05  FILLER                    PIC  X(04)   VALUE SPACES.
012000     05  WS-RECS-READ              PIC S9(09)   COMP-3.
012100     05  WS-RECS-UPDATED           PIC S9(09)   COMP-3.
012200     05  WS-RECS-SKIPPED           PIC S9(09)   COMP-3.
012300
012400* FILE STATUS / FEEDBACK FIELDS FOR PROJECT-IN AND PROJECT-OUT -
012500* ADDED CR090114.
012600 01  WS-FILE-STATUSES.
012700     05  FILE1-STAT                PIC  X(02).
012800         88  FILE1-STATUS-NORMAL               VALUE '00'.
012900         88  FILE1-STATUS-EOF                   VALUE '10'.
013000     05  FILE1-FDBK                PIC  X(06).
013100     05  FILE2-STAT                PIC  X(02).
013200         88  FILE2-STATUS-NORMAL               VALUE '00'.
013300     05  FILE2-FDBK                PIC  X(06).
013400     05  FILLER                    PIC  X(04)   VALUE SPACES.
013500
013600* END-OF-FILE SWITCH - 77-LEVEL PER DP STANDARDS BULLETIN 01-04.
013700 77  WS-EOF-SW                     PIC  X(01)   VALUE 'N'.
013800     88  WS-END-OF-FILE                         VALUE 'Y'.
013900
014000 01  WS-EDIT-LINE.
014100     05  WS-EDIT-READ              PIC  ZZ,ZZZ,ZZ9.
014200     05  WS-EDIT-UPDATED           PIC  ZZ,ZZZ,ZZ9.
014300     05  WS-EDIT-SKIPPED           PIC  ZZ,ZZZ,ZZ9.
014400     05  FILLER                    PIC  X(05).
014500
014600* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
014700 01  WS-TRACE-WORD                PIC S9(08)   COMP.
014800 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
014900     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
015000     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
015100 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
015200     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
015300
015400 COPY VERCLASW.
015500 COPY DEPIDCMW.
015600
015700/*****************************************************************
015800*                                                                *
015900*    PROCEDURE DIVISION                                          *
016000*                                                                *
016100******************************************************************
016200 PROCEDURE DIVISION.
016300
016400******************************************************************
016500*    MAINLINE ROUTINE                                            *
016600******************************************************************
016700 A00-MAINLINE-ROUTINE.
016800
016900     PERFORM A10-INITIALIZATION     THRU A19-EXIT.
017000     PERFORM B00-PROCESS-ONE-RECORD THRU B99-EXIT
017100         UNTIL WS-END-OF-FILE.
017200     PERFORM A90-END-OF-JOB         THRU A99-EXIT.
017300
017400     STOP RUN.
017500
017600 A10-INITIALIZATION.
017700
017800     MOVE ZERO                   TO WS-RECS-READ
017900                                    WS-RECS-UPDATED
018000                                    WS-RECS-SKIPPED.
018100     MOVE 'N'                    TO WS-EOF-SW.
018200
018300     OPEN INPUT  PROJECT-IN.
018400     IF  NOT FILE1-STATUS-NORMAL
018500         DISPLAY 'PRJINDEX - OPEN FAILED ON PROJECT-IN, STATUS = '
018600                 FILE1-STAT ' FDBK = ' FILE1-FDBK
018700         MOVE 16                 TO RETURN-CODE
018800         STOP RUN
018900     END-IF.
019000
019100     OPEN OUTPUT PROJECT-OUT.
019200     IF  NOT FILE2-STATUS-NORMAL
019300         DISPLAY 'PRJINDEX - OPEN FAILED ON PROJECT-OUT, STATUS = '
019400                 FILE2-STAT ' FDBK = ' FILE2-FDBK
019500         MOVE 16                 TO RETURN-CODE
019600         STOP RUN
019700     END-IF.
019800
019900     PERFORM R10-READ-PROJECT-IN THRU R19-EXIT.
020000
020100 A19-EXIT.
020200     EXIT.
020300
020400 A90-END-OF-JOB.
020500
020600     CLOSE PROJECT-IN
020700           PROJECT-OUT.
020800
020900     MOVE WS-RECS-READ            TO WS-EDIT-READ.
021000     MOVE WS-RECS-UPDATED         TO WS-EDIT-UPDATED.
021100     MOVE WS-RECS-SKIPPED         TO WS-EDIT-SKIPPED.
021200
021300     DISPLAY 'PRJINDEX - RECORDS READ    = ' WS-EDIT-READ.
021400     DISPLAY 'PRJINDEX - RECORDS UPDATED = ' WS-EDIT-UPDATED.
021500     DISPLAY 'PRJINDEX - RECORDS SKIPPED = ' WS-EDIT-SKIPPED.
021600     IF  REPORT-ONLY
021700         DISPLAY 'PRJINDEX - RUN IN REPORT-ONLY MODE, NO '
021800                 'OUTPUT RECORDS WERE WRITTEN'
021900     END-IF.
022000
022100 A99-EXIT.
022200     EXIT.
022300
022400/*****************************************************************
022500*    MAIN PROCESSING LOOP - ONE GENERATED-PROJECT RECORD / PASS  *
022600******************************************************************
022700 B00-PROCESS-ONE-RECORD.
022800
022900     ADD  1                      TO WS-RECS-READ.
023000
023100     IF  PRJ-VERSION-PRESENT
023200     AND PRJ-DEPID-PRESENT
023300     AND PRJ-DEPCNT-PRESENT
023400         ADD  1                  TO WS-RECS-SKIPPED
023500     ELSE
023600         PERFORM C00-COMPUTE-VERSION-OBJECT THRU C99-EXIT
023700         PERFORM D00-COMPUTE-DEPENDENCIES    THRU D99-EXIT
023800         PERFORM E00-WRITE-PROJECT-OUT        THRU E99-EXIT
023900         ADD  1                  TO WS-RECS-UPDATED
024000     END-IF.
024100
024200     PERFORM R10-READ-PROJECT-IN THRU R19-EXIT.
024300
024400 B99-EXIT.
024500     EXIT.
024600
024700/*****************************************************************
024800*    CLASSIFY THE RAW BOOT-VERSION TEXT, RULE 1 (STANDARD) ONLY, *
024900*    AND BUILD THE VERSION OBJECT IF IT MATCHES                 *
025000******************************************************************
025100 C00-COMPUTE-VERSION-OBJECT.
025200
025300     IF  PRJ-VERSION-PRESENT
025400      OR PRJ-BOOT-VERSION = SPACES
025500         GO TO C99-EXIT
025600     END-IF.
025700
025800     SET  VCL-REQUEST-STANDARD-ONLY TO TRUE.
025900     MOVE PRJ-BOOT-VERSION       TO VCL-VERSION-TEXT.
026000     CALL 'VERCLAS' USING VERCLAS-PARMS.
026100
026200     IF  VCL-RETN NOT = ZERO
026300         DISPLAY 'PRJINDEX - VERCLAS CALL FAILED FOR ID = '
026400                 PRJ-ID ' RETN = ' VCL-RETN
026500         GO TO C99-EXIT
026600     END-IF.
026700
026800     IF  VCL-MATCHED-STANDARD
026900         MOVE PRJ-BOOT-VERSION   TO PRJ-VERSION-ID
027000         MOVE VCL-MAJOR          TO PRJ-VERSION-MAJOR
027100         MOVE VCL-MINOR          TO PRJ-VERSION-MINOR
027200         MOVE 1                  TO PRJ-HAS-VERSION
027300     END-IF.
027400
027500 C99-EXIT.
027600     EXIT.
027700
027800/*****************************************************************
027900*    BUILD THE DEPENDENCIES-ID STRING AND COUNT VIA DEPIDCMP,    *
028000*    UNLESS THE GENERATOR FLAGGED ANY INVALID PICK-LIST ENTRIES  *
028100******************************************************************
028200 D00-COMPUTE-DEPENDENCIES.
028300
028400     IF  PRJ-DEPID-PRESENT
028500     AND PRJ-DEPCNT-PRESENT
028600         GO TO D99-EXIT
028700     END-IF.
028800
028900     IF  NOT PRJ-NO-INVALID-DEPS
029000         GO TO D99-EXIT
029100     END-IF.
029200
029300     MOVE PRJ-DEPENDENCY-COUNT   TO DPC-DEPENDENCY-COUNT.
029400     MOVE SPACES                 TO DPC-DEPENDENCIES-ID.
029500
029600     PERFORM D10-COPY-ONE-DEPENDENCY THRU D10-EXIT
029700       VARYING DPC-DEP-IDX FROM 1 BY 1
029800         UNTIL DPC-DEP-IDX > PRJ-DEPENDENCY-COUNT.
029900
030000     CALL 'DEPIDCMP' USING DEPIDCMP-PARMS.
030100
030200     IF  DPC-RETN NOT = ZERO
030300         DISPLAY 'PRJINDEX - DEPIDCMP CALL FAILED FOR ID = '
030400                 PRJ-ID ' RETN = ' DPC-RETN
030500         GO TO D99-EXIT
030600     END-IF.
030700
030800     MOVE DPC-DEPENDENCIES-ID     TO PRJ-DEPENDENCIES-ID.
030900     MOVE DPC-DEPENDENCIES-COUNT  TO PRJ-DEPENDENCIES-COUNT.
031000     MOVE 1                       TO PRJ-HAS-DEPENDENCIES-ID.
031100     MOVE 1                       TO PRJ-HAS-DEPENDENCIES-COUNT.
031200
031300 D99-EXIT.
031400     EXIT.
031500
031600 D10-COPY-ONE-DEPENDENCY.
031700     MOVE PRJ-DEPENDENCY(DPC-DEP-IDX)
031800                             TO DPC-DEPENDENCY(DPC-DEP-IDX).
031900 D10-EXIT.
032000     EXIT.
032100
032200/*****************************************************************
032300*    WRITE THE RECORD, UNLESS THE JOB IS RUNNING IN REPORT-ONLY  *
032400*    MODE - A RECORD THAT REACHED THE COMPUTE STEP IS ALWAYS     *
032500*    WRITTEN BACK, EVEN IF NOTHING NEW COULD BE ADDED TO IT      *
032600******************************************************************
032700 E00-WRITE-PROJECT-OUT.
032800
032900     IF  WITH-UPDATES
033000         COMPUTE WS-PRJOUT-RECL = 221
033100                                 + (PRJ-DEPENDENCY-COUNT * 40)
033200                                 + 493
033300         WRITE PROJECT-OUT-RECORD FROM PROJECT-RECORD
033400         IF  NOT FILE2-STATUS-NORMAL
033500             DISPLAY 'PRJINDEX - WRITE FAILED ON PROJECT-OUT, '
033600                     'STATUS = ' FILE2-STAT ' FDBK = ' FILE2-FDBK
033700             MOVE 16             TO RETURN-CODE
033800             STOP RUN
033900         END-IF
034000         IF  DEBUG-TRACE-ON
034100             PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
034200         END-IF
034300     END-IF.
034400
034500 E99-EXIT.
034600     EXIT.
034700
034800/*****************************************************************
034900*    READ THE NEXT GENERATED-PROJECT RECORD, FLAGGING END OF     *
035000*    FILE                                                         *
035100******************************************************************
035200 R10-READ-PROJECT-IN.
035300
035400     READ PROJECT-IN
035500         AT END
035600             SET  WS-END-OF-FILE TO TRUE
035700     END-READ.
035800
035900     IF  NOT WS-END-OF-FILE AND NOT FILE1-STATUS-NORMAL
036000         DISPLAY 'PRJINDEX - READ FAILED ON PROJECT-IN, STATUS = '
036100                 FILE1-STAT ' FDBK = ' FILE1-FDBK
036200         MOVE 16                 TO RETURN-CODE
036300         STOP RUN
036400     END-IF.
036500
036600 R19-EXIT.
036700     EXIT.
036800
036900/*****************************************************************
037000*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
037100******************************************************************
037200 Z90-DEBUG-DUMP.
037300
037400     MOVE WS-PRJOUT-RECL          TO WS-TRACE-WORD.
037500     DISPLAY 'PRJINDEX TRACE - RECL=' WS-TRACE-HALF-1
037600             '/' WS-TRACE-HALF-2
037700             ' LEAD=' PRJ-OUT-LEAD-BYTES(1) PRJ-OUT-LEAD-BYTES(2).
037800
037900 Z90-EXIT.
038000     EXIT.
