000100******************************************************************
000200*                                                                *
000300*    PRJFILE  --  CATALOG GENERATED-PROJECT RECORD LAYOUT        *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  PRJINDEX (PROJECT-IN / PROJECT-OUT FD RECORD)      *
000700*  HOLDS......ONE GENERATED-PROJECT CATALOG EXTRACT LINE - THE   *
000800*             RAW FRAMEWORK-VERSION STRING AND DEPENDENCY PICK   *
000900*             LIST SUBMITTED WHEN THE PROJECT WAS GENERATED,     *
001000*             PLUS THE DERIVED VERSION AND DEPENDENCIES-ID       *
001100*             FIELDS WRITTEN BACK ONCE COMPUTED.                 *
001200******************************************************************
001300* CHANGE HISTORY ------------------------------------------------
001400* 02/06/1989 TLH ORIGINAL LAYOUT.                                 CR890206
001500* 05/15/1989 TLH ADDED PRJ-INVALID-DEP-COUNT - GENERATOR NOW      CR890515
001600*                FLAGS PICK-LIST ENTRIES IT COULD NOT RESOLVE.
001700* 03/19/1992 RAW RAISED PRJ-DEPENDENCY OCCURS FROM 200 TO 999     CR920319
001800*                TO MATCH REQFILE'S LIMIT.
001900* 10/05/2006 TLH ADDED THE SUBMISSION DATE/TIME, REQUESTOR,       CR061005
002000*                ENVIRONMENT, PRIORITY, RETRY-COUNT, RESULT,
002100*                GENERATOR-VERSION, CATALOG-SOURCE AND LAST-
002200*                UPDATE-DATE FIELDS - PRJINDEX RECOMPILED.
002300* END OF HISTORY ------------------------------------------------
002400
002500 01  PROJECT-RECORD.
002600     05  PRJ-ID                    PIC  X(40).
002700     05  PRJ-INDEX                 PIC  X(30).
002800     05  PRJ-TYPE                  PIC  X(30).
002900     05  PRJ-SUBMIT-DATE           PIC  9(08).
003000     05  PRJ-SUBMIT-DATE-R REDEFINES PRJ-SUBMIT-DATE.
003100         10  PRJ-SUBMIT-CC         PIC  9(02).
003200         10  PRJ-SUBMIT-YY         PIC  9(02).
003300         10  PRJ-SUBMIT-MM         PIC  9(02).
003400         10  PRJ-SUBMIT-DD         PIC  9(02).
003500     05  PRJ-SUBMIT-TIME           PIC  9(06).
003600     05  PRJ-REQUESTOR-ID          PIC  X(20).
003700     05  PRJ-ENVIRONMENT-CODE      PIC  X(01).
003800         88  PRJ-ENV-PRODUCTION                  VALUE 'P'.
003900         88  PRJ-ENV-STAGING                     VALUE 'S'.
004000         88  PRJ-ENV-DEVELOPMENT                 VALUE 'D'.
004100     05  PRJ-PRIORITY-CODE         PIC  9(01).
004200         88  PRJ-PRIORITY-HIGH                   VALUE 1.
004300         88  PRJ-PRIORITY-NORMAL                 VALUE 2.
004400         88  PRJ-PRIORITY-LOW                    VALUE 3.
004500     05  PRJ-RETRY-COUNT           PIC  9(02)   COMP-3.
004600     05  PRJ-RESULT-CODE           PIC  X(01).
004700         88  PRJ-RESULT-PENDING                  VALUE 'P'.
004800         88  PRJ-RESULT-COMPLETE                 VALUE 'C'.
004900         88  PRJ-RESULT-FAILED                   VALUE 'F'.
005000     05  PRJ-GENERATOR-VERSION     PIC  X(10).
005100     05  PRJ-CATALOG-SOURCE        PIC  X(15).
005200     05  PRJ-LAST-UPDATE-DATE      PIC  9(08).
005300     05  PRJ-BOOT-VERSION          PIC  X(40).
005400     05  PRJ-HAS-VERSION           PIC  9(01).
005500         88  PRJ-VERSION-PRESENT                 VALUE 1.
005600         88  PRJ-VERSION-MISSING                 VALUE 0.
005700     05  PRJ-HAS-DEPENDENCIES-ID   PIC  9(01).
005800         88  PRJ-DEPID-PRESENT                   VALUE 1.
005900         88  PRJ-DEPID-MISSING                   VALUE 0.
006000     05  PRJ-HAS-DEPENDENCIES-COUNT
006100                                   PIC  9(01).
006200         88  PRJ-DEPCNT-PRESENT                  VALUE 1.
006300         88  PRJ-DEPCNT-MISSING                  VALUE 0.
006400     05  PRJ-INVALID-DEP-COUNT     PIC  9(03).
006500         88  PRJ-NO-INVALID-DEPS                 VALUE 0.
006600     05  PRJ-DEPENDENCY-COUNT      PIC  9(03).
006700     05  PRJ-DEPENDENCY OCCURS 0 TO 999 TIMES
006800             DEPENDING ON PRJ-DEPENDENCY-COUNT
006900             INDEXED BY PRJ-DEP-IDX
007000                                   PIC  X(40).
007100     05  PRJ-VERSION-ID            PIC  X(40).
007200     05  PRJ-VERSION-MAJOR         PIC  X(10).
007300     05  PRJ-VERSION-MINOR         PIC  X(15).
007400     05  PRJ-DEPENDENCIES-ID       PIC  X(400).
007500     05  PRJ-DEPENDENCIES-COUNT    PIC  9(03).
007600     05  PRJ-RESERVED-FOR-EXPANSION
007700                                   PIC  X(20).
007800     05  FILLER                    PIC  X(05).
