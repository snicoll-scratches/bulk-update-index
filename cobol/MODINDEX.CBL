000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MODINDEX.
000900 AUTHOR.        T L HARMON.
001000 DATE-WRITTEN.  JULY 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       NIGHTLY CATALOG MODULE DOWNLOAD-COUNT ROLL-UP -
001500*               FOR EACH MODULE RECORD MISSING ANY OF ITS THREE
001600*               AGGREGATE FIELDS (GRAND TOTAL, MAJOR-VERSION
001700*               GENERATIONS, MINOR-VERSION/TRAIN GENERATIONS),
001800*               CLEAN AND CLASSIFY EVERY STAT LINE'S VERSION
001900*               TEXT AND ACCUMULATE THE THREE AGGREGATES.  READS
002000*               THE SAME DOWNLOAD EXTRACT AS MODVERUP, BUT AS A
002100*               SEPARATE PASS - THE TWO JOBS DO NOT SHARE STATE.
002200
002300* CHANGE HISTORY ------------------------------------------------
002400* 07/06/1987 TLH ORIGINAL PROGRAM.                                CR870706
002500* 09/30/1990 CMD MINOR-GENERATION TABLE NOW ALSO ACCUMULATES      CR900930
002600*                RELEASE-TRAIN NAMES, NOT JUST MAJOR.MINOR KEYS.
002700* 11/30/1991 CMD UPSI-7 REPORT/UPDATE SWITCH ADDED.               CR911130
002800* 09/21/1998 TLH Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR980921
002900*                FIELDS.  NO CHANGES REQUIRED.
003000* 04/02/2002 CMD CONVERTED WS-EOF-SW AND WS-FOUND-SW TO 77-LEVEL  CR020402
003100*                ITEMS PER THE SHOP'S DP STANDARDS BULLETIN 01-04.
003200* 09/19/2005 TLH DLDFILE LAYOUT WAS WIDENED WITH SUBMISSION DATE/ CR050919
003300*                TIME, REQUESTOR, ENVIRONMENT, PRIORITY AND RESULT
003400*                FIELDS - PROGRAM RECOMPILED, NO LOGIC CHANGE.
003500* 03/11/2008 CMD ADDED FILE1-STAT/FILE2-STAT FILE STATUS CHECKING CR080311
003600*                ON DOWNLOAD-IN AND DOWNLOAD-OUT-VERSIONS - SEE
003700*                MODVERUP HISTORY FOR THE SAME CHANGE ON THE
003800*                AGGREGATE SIDE.
003900* 07/30/2013 TLH PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR130730
004000*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
004100* END OF HISTORY ------------------------------------------------
004200
004300/*****************************************************************
004400*                                                                *
004500*    ENVIRONMENT DIVISION                                        *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000******************************************************************
005100*    CONFIGURATION SECTION                                       *
005200******************************************************************
005300 CONFIGURATION SECTION.
005400
005500 SOURCE-COMPUTER. IBM-2086-A04-140.
005600 OBJECT-COMPUTER. IBM-2086-A04-140.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-7 ON STATUS IS WITH-UPDATES
006100            OFF STATUS IS REPORT-ONLY
006200     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
006300            OFF STATUS IS DEBUG-TRACE-OFF.
006400
006500******************************************************************
006600*    INPUT-OUTPUT SECTION                                        *
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900
007000 FILE-CONTROL.
007100
007200     SELECT DOWNLOAD-IN            ASSIGN TO DLDIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS FILE1-STAT FILE1-FDBK.
007500
007600     SELECT DOWNLOAD-OUT-AGGREGATES ASSIGN TO DLDOUTA
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FILE2-STAT FILE2-FDBK.
007900
008000/*****************************************************************
008100*                                                                *
008200*    DATA DIVISION                                               *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600
008700******************************************************************
008800*    FILE SECTION                                                *
008900******************************************************************
009000 FILE SECTION.
009100
009200 FD  DOWNLOAD-IN
009300     LABEL RECORDS ARE STANDARD
009400     RECORD IS VARYING IN SIZE FROM 2154 TO 135021 CHARACTERS
009500             DEPENDING ON WS-DLDIN-RECL.
009600 COPY DLDFILE.
009700
009800 FD  DOWNLOAD-OUT-AGGREGATES
009900     LABEL RECORDS ARE STANDARD
010000     RECORD IS VARYING IN SIZE FROM 2154 TO 135021 CHARACTERS
010100             DEPENDING ON WS-DLDOUT-RECL.
010200 01  DOWNLOAD-OUTA-RECORD           PIC  X(135021).
010300 01  DOWNLOAD-OUTA-FIRST-BYTES REDEFINES DOWNLOAD-OUTA-RECORD.
010400     05  DLA-OUT-LEAD-BYTES         OCCURS 120 TIMES
010500                                   INDEXED BY DLA-OUT-LEAD-IDX
010600                                   PIC  X(01).
010700     05  FILLER                     PIC  X(134901).
010800
010900******************************************************************
011000*    WORKING-STORAGE SECTION                                     *
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300
011400 01  WS-FIELDS.
011500     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011600     05  THIS-PGM                  PIC  X(08)   VALUE 'MODINDEX'.
011700     05  WS-DLDIN-RECL             PIC S9(08)   COMP.
011800     05  WS-DLDOUT-RECL            PIC S9(08)   COMP.
011900     05  FILLER                    PIC  X(04)   VALUE SPACES.
012000     05  WS-RECS-READ              PIC S9(09)   COMP-3.
012100     05  WS-RECS-UPDATED           PIC S9(09)   COMP-3.
012200     05  WS-RECS-SKIPPED           PIC S9(09)   COMP-3.
012300
012400* FILE STATUS / FEEDBACK FIELDS FOR DOWNLOAD-IN AND DOWNLOAD-OUT-
012500* AGGREGATES - ADDED CR080311.
012600 01  WS-FILE-STATUSES.
012700     05  FILE1-STAT                PIC  X(02).
012800         88  FILE1-STATUS-NORMAL               VALUE '00'.
012900         88  FILE1-STATUS-EOF                   VALUE '10'.
013000     05  FILE1-FDBK                PIC  X(06).
013100     05  FILE2-STAT                PIC  X(02).
013200         88  FILE2-STATUS-NORMAL               VALUE '00'.
013300     05  FILE2-FDBK                PIC  X(06).
013400     05  FILLER                    PIC  X(04)   VALUE SPACES.
013500
013600* EOF / KEY-FOUND SWITCHES - 77-LEVEL PER DP STANDARDS BULLETIN
013700* 01-04.
013800 77  WS-EOF-SW                     PIC  X(01)   VALUE 'N'.
013900     88  WS-END-OF-FILE                         VALUE 'Y'.
014000 77  WS-FOUND-SW                   PIC  X(01).
014100     88  WS-KEY-WAS-FOUND                         VALUE 'Y'.
014200
014300 01  WS-EDIT-LINE.
014400     05  WS-EDIT-READ              PIC  ZZ,ZZZ,ZZ9.
014500     05  WS-EDIT-UPDATED           PIC  ZZ,ZZZ,ZZ9.
014600     05  WS-EDIT-SKIPPED           PIC  ZZ,ZZZ,ZZ9.
014700     05  FILLER                    PIC  X(05).
014800
014900* WORK AREAS FOR THE INSERTION-BY-NAME BUBBLE SORT APPLIED TO
015000* BOTH GENERATION TABLES JUST BEFORE THE RECORD IS WRITTEN.
015100 01  WS-SORT-WORK.
015200     05  WS-SORT-OUTER-IDX         PIC S9(04)   BINARY.
015300     05  WS-SORT-INNER-IDX         PIC S9(04)   BINARY.
015400     05  WS-SORT-LIMIT             PIC S9(04)   BINARY.
015500     05  WS-SORT-NAME-HOLD         PIC  X(20).
015600     05  WS-SORT-TOTAL-HOLD        PIC S9(09)   COMP-3.
015700     05  FILLER                    PIC  X(05).
015800
015900* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
016000 01  WS-TRACE-WORD                PIC S9(08)   COMP.
016100 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
016200     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
016300     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
016400 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
016500     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
016600
016700 COPY VERCLASW.
016800
016900/*****************************************************************
017000*                                                                *
017100*    PROCEDURE DIVISION                                          *
017200*                                                                *
017300******************************************************************
017400 PROCEDURE DIVISION.
017500
017600******************************************************************
017700*    MAINLINE ROUTINE                                            *
017800******************************************************************
017900 A00-MAINLINE-ROUTINE.
018000
018100     PERFORM A10-INITIALIZATION     THRU A19-EXIT.
018200     PERFORM B00-PROCESS-ONE-RECORD THRU B99-EXIT
018300         UNTIL WS-END-OF-FILE.
018400     PERFORM A90-END-OF-JOB         THRU A99-EXIT.
018500
018600     STOP RUN.
018700
018800 A10-INITIALIZATION.
018900
019000     MOVE ZERO                   TO WS-RECS-READ
019100                                    WS-RECS-UPDATED
019200                                    WS-RECS-SKIPPED.
019300     MOVE 'N'                    TO WS-EOF-SW.
019400
019500     OPEN INPUT  DOWNLOAD-IN.
019600     IF  NOT FILE1-STATUS-NORMAL
019700         DISPLAY 'MODINDEX - OPEN FAILED ON DOWNLOAD-IN, STATUS = '
019800                 FILE1-STAT ' FDBK = ' FILE1-FDBK
019900         MOVE 16                 TO RETURN-CODE
020000         STOP RUN
020100     END-IF.
020200
020300     OPEN OUTPUT DOWNLOAD-OUT-AGGREGATES.
020400     IF  NOT FILE2-STATUS-NORMAL
020500         DISPLAY 'MODINDEX - OPEN FAILED ON DOWNLOAD-OUT-AGGS, '
020600                 'STATUS = ' FILE2-STAT ' FDBK = ' FILE2-FDBK
020700         MOVE 16                 TO RETURN-CODE
020800         STOP RUN
020900     END-IF.
021000
021100     PERFORM R10-READ-DOWNLOAD-IN THRU R19-EXIT.
021200
021300 A19-EXIT.
021400     EXIT.
021500
021600 A90-END-OF-JOB.
021700
021800     CLOSE DOWNLOAD-IN
021900           DOWNLOAD-OUT-AGGREGATES.
022000
022100     MOVE WS-RECS-READ            TO WS-EDIT-READ.
022200     MOVE WS-RECS-UPDATED         TO WS-EDIT-UPDATED.
022300     MOVE WS-RECS-SKIPPED         TO WS-EDIT-SKIPPED.
022400
022500     DISPLAY 'MODINDEX - RECORDS READ    = ' WS-EDIT-READ.
022600     DISPLAY 'MODINDEX - RECORDS UPDATED = ' WS-EDIT-UPDATED.
022700     DISPLAY 'MODINDEX - RECORDS SKIPPED = ' WS-EDIT-SKIPPED.
022800     IF  REPORT-ONLY
022900         DISPLAY 'MODINDEX - RUN IN REPORT-ONLY MODE, NO '
023000                 'OUTPUT RECORDS WERE WRITTEN'
023100     END-IF.
023200
023300 A99-EXIT.
023400     EXIT.
023500
023600/*****************************************************************
023700*    MAIN PROCESSING LOOP - ONE MODULE DOWNLOAD RECORD PER PASS  *
023800******************************************************************
023900 B00-PROCESS-ONE-RECORD.
024000
024100     ADD  1                      TO WS-RECS-READ.
024200
024300     IF  DL-TOTAL-PRESENT
024400     AND DL-MAJOR-GEN-PRESENT
024500     AND DL-MINOR-GEN-PRESENT
024600         ADD  1                  TO WS-RECS-SKIPPED
024700     ELSE
024800         PERFORM C00-ACCUMULATE-THE-RECORD THRU C99-EXIT
024900         PERFORM D00-WRITE-DOWNLOAD-OUT     THRU D99-EXIT
025000         ADD  1                  TO WS-RECS-UPDATED
025100     END-IF.
025200
025300     PERFORM R10-READ-DOWNLOAD-IN THRU R19-EXIT.
025400
025500 B99-EXIT.
025600     EXIT.
025700
025800/*****************************************************************
025900*    CLEAN AND CLASSIFY EVERY STAT LINE, ACCUMULATING THE GRAND  *
026000*    TOTAL AND THE TWO GENERATION TABLES                         *
026100******************************************************************
026200 C00-ACCUMULATE-THE-RECORD.
026300
026400     MOVE ZERO                   TO DL-TOTAL-COUNT.
026500     MOVE ZERO                   TO DL-MAJOR-GEN-COUNT
026600                                    DL-MINOR-GEN-COUNT.
026700
026800     PERFORM C10-ACCUMULATE-ONE-STAT THRU C19-EXIT
026900       VARYING DL-STAT-IDX FROM 1 BY 1
027000         UNTIL DL-STAT-IDX > DL-STAT-COUNT.
027100
027200     IF  DL-MAJOR-GEN-COUNT > 1
027300         PERFORM E00-SORT-MAJOR-GEN THRU E99-EXIT
027400     END-IF.
027500     IF  DL-MINOR-GEN-COUNT > 1
027600         PERFORM F00-SORT-MINOR-GEN THRU F99-EXIT
027700     END-IF.
027800
027900     MOVE 1                      TO DL-HAS-TOTAL-COUNT.
028000     IF  DL-MAJOR-GEN-COUNT > ZERO
028100         MOVE 1                  TO DL-HAS-MAJOR-GEN
028200     END-IF.
028300     IF  DL-MINOR-GEN-COUNT > ZERO
028400         MOVE 1                  TO DL-HAS-MINOR-GEN
028500     END-IF.
028600
028700 C99-EXIT.
028800     EXIT.
028900
029000 C10-ACCUMULATE-ONE-STAT.
029100
029200     SET  VCL-REQUEST-FULL       TO TRUE.
029300     MOVE STAT-VERSION(DL-STAT-IDX) TO VCL-VERSION-TEXT.
029400     CALL 'VERCLAS' USING VERCLAS-PARMS.
029500
029600     IF  VCL-RETN NOT = ZERO
029700         DISPLAY 'MODINDEX - VERCLAS CALL FAILED, RETN = '
029800                 VCL-RETN
029900         GO TO C19-EXIT
030000     END-IF.
030100
030200     ADD  STAT-COUNT-VALUE(DL-STAT-IDX) TO DL-TOTAL-COUNT.
030300
030400     EVALUATE TRUE
030500         WHEN VCL-MATCHED-STANDARD OR VCL-MATCHED-LEGACY
030600             PERFORM C20-ADD-TO-MAJOR-GEN THRU C29-EXIT
030700             PERFORM C30-ADD-TO-MINOR-GEN THRU C39-EXIT
030800         WHEN VCL-MATCHED-RELEASE-TRAIN
030900             MOVE VCL-TRAIN-NAME TO WS-SORT-NAME-HOLD
031000             PERFORM C40-ADD-TO-MINOR-GEN-BY-NAME THRU C49-EXIT
031100         WHEN OTHER
031200             DISPLAY 'MODINDEX - WARNING - VERSION NOT '
031300                     'CLASSIFIED, GROUP=' DL-GROUP-ID
031400                     ' ARTIFACT=' DL-ARTIFACT-ID
031500                     ' TEXT=' STAT-VERSION(DL-STAT-IDX)
031600     END-EVALUATE.
031700
031800 C19-EXIT.
031900     EXIT.
032000
032100/*****************************************************************
032200*    ADD THIS STAT'S COUNT TO ITS MAJOR-VERSION GENERATION ENTRY *
032300******************************************************************
032400 C20-ADD-TO-MAJOR-GEN.
032500
032600     MOVE VCL-MAJOR               TO WS-SORT-NAME-HOLD.
032700     MOVE 'N'                     TO WS-FOUND-SW.
032800
032900     PERFORM C25-SCAN-MAJOR-GEN THRU C25-EXIT
033000       VARYING DL-MAJ-IDX FROM 1 BY 1
033100         UNTIL DL-MAJ-IDX > DL-MAJOR-GEN-COUNT.
033200
033300     IF  NOT WS-KEY-WAS-FOUND
033400         ADD  1                  TO DL-MAJOR-GEN-COUNT
033500         MOVE WS-SORT-NAME-HOLD  TO DL-MAJOR-GEN-NAME(DL-MAJOR-GEN-COUNT)
033600         MOVE STAT-COUNT-VALUE(DL-STAT-IDX)
033700                                 TO DL-MAJOR-GEN-TOTAL(DL-MAJOR-GEN-COUNT)
033800     END-IF.
033900
034000 C29-EXIT.
034100     EXIT.
034200
034300 C25-SCAN-MAJOR-GEN.
034400     IF  DL-MAJOR-GEN-NAME(DL-MAJ-IDX) = WS-SORT-NAME-HOLD
034500         ADD  STAT-COUNT-VALUE(DL-STAT-IDX)
034600                         TO DL-MAJOR-GEN-TOTAL(DL-MAJ-IDX)
034700         MOVE 'Y'            TO WS-FOUND-SW
034800     END-IF.
034900 C25-EXIT.
035000     EXIT.
035100
035200/*****************************************************************
035300*    ADD THIS STAT'S COUNT TO ITS MINOR-VERSION GENERATION ENTRY *
035400******************************************************************
035500 C30-ADD-TO-MINOR-GEN.
035600
035700     MOVE VCL-MINOR               TO WS-SORT-NAME-HOLD.
035800     PERFORM C40-ADD-TO-MINOR-GEN-BY-NAME THRU C49-EXIT.
035900
036000 C39-EXIT.
036100     EXIT.
036200
036300 C40-ADD-TO-MINOR-GEN-BY-NAME.
036400
036500     MOVE 'N'                     TO WS-FOUND-SW.
036600
036700     PERFORM C45-SCAN-MINOR-GEN THRU C45-EXIT
036800       VARYING DL-MIN-IDX FROM 1 BY 1
036900         UNTIL DL-MIN-IDX > DL-MINOR-GEN-COUNT.
037000
037100     IF  NOT WS-KEY-WAS-FOUND
037200         ADD  1                  TO DL-MINOR-GEN-COUNT
037300         MOVE WS-SORT-NAME-HOLD  TO DL-MINOR-GEN-NAME(DL-MINOR-GEN-COUNT)
037400         MOVE STAT-COUNT-VALUE(DL-STAT-IDX)
037500                                 TO DL-MINOR-GEN-TOTAL(DL-MINOR-GEN-COUNT)
037600     END-IF.
037700
037800 C49-EXIT.
037900     EXIT.
038000
038100 C45-SCAN-MINOR-GEN.
038200     IF  DL-MINOR-GEN-NAME(DL-MIN-IDX) = WS-SORT-NAME-HOLD
038300         ADD  STAT-COUNT-VALUE(DL-STAT-IDX)
038400                         TO DL-MINOR-GEN-TOTAL(DL-MIN-IDX)
038500         MOVE 'Y'            TO WS-FOUND-SW
038600     END-IF.
038700 C45-EXIT.
038800     EXIT.
038900
039000/*****************************************************************
039100*    WRITE THE ANNOTATED RECORD, UNLESS THE JOB IS RUNNING IN    *
039200*    REPORT-ONLY MODE                                             *
039300******************************************************************
039400 D00-WRITE-DOWNLOAD-OUT.
039500
039600     IF  WITH-UPDATES
039700         COMPUTE WS-DLDOUT-RECL = 370 + (DL-STAT-COUNT * 133)
039800                                       + 1784
039900         WRITE DOWNLOAD-OUTA-RECORD FROM DOWNLOAD-RECORD
040000         IF  NOT FILE2-STATUS-NORMAL
040100             DISPLAY 'MODINDEX - WRITE FAILED ON DOWNLOAD-OUT-'
040200                     'AGGS, STATUS = ' FILE2-STAT ' FDBK = '
040300                     FILE2-FDBK
040400             MOVE 16             TO RETURN-CODE
040500             STOP RUN
040600         END-IF
040700         IF  DEBUG-TRACE-ON
040800             PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
040900         END-IF
041000     END-IF.
041100
041200 D99-EXIT.
041300     EXIT.
041400
041500/*****************************************************************
041600*    BUBBLE-SORT THE MAJOR-GENERATION TABLE ASCENDING BY NAME    *
041700******************************************************************
041800 E00-SORT-MAJOR-GEN.
041900
042000     PERFORM E10-MAJOR-OUTER-PASS THRU E19-EXIT
042100       VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
042200         UNTIL WS-SORT-OUTER-IDX >= DL-MAJOR-GEN-COUNT.
042300
042400 E99-EXIT.
042500     EXIT.
042600
042700 E10-MAJOR-OUTER-PASS.
042800
042900     COMPUTE WS-SORT-LIMIT = DL-MAJOR-GEN-COUNT - WS-SORT-OUTER-IDX.
043000     PERFORM E20-MAJOR-COMPARE-SWAP THRU E29-EXIT
043100       VARYING WS-SORT-INNER-IDX FROM 1 BY 1
043200         UNTIL WS-SORT-INNER-IDX > WS-SORT-LIMIT.
043300
043400 E19-EXIT.
043500     EXIT.
043600
043700 E20-MAJOR-COMPARE-SWAP.
043800
043900     SET  DL-MAJ-IDX             TO WS-SORT-INNER-IDX.
044000     IF  DL-MAJOR-GEN-NAME(DL-MAJ-IDX) >
044100         DL-MAJOR-GEN-NAME(DL-MAJ-IDX + 1)
044200         MOVE DL-MAJOR-GEN-NAME(DL-MAJ-IDX)  TO WS-SORT-NAME-HOLD
044300         MOVE DL-MAJOR-GEN-TOTAL(DL-MAJ-IDX) TO WS-SORT-TOTAL-HOLD
044400         MOVE DL-MAJOR-GEN-NAME(DL-MAJ-IDX + 1)
044500                                 TO DL-MAJOR-GEN-NAME(DL-MAJ-IDX)
044600         MOVE DL-MAJOR-GEN-TOTAL(DL-MAJ-IDX + 1)
044700                                 TO DL-MAJOR-GEN-TOTAL(DL-MAJ-IDX)
044800         MOVE WS-SORT-NAME-HOLD
044900                         TO DL-MAJOR-GEN-NAME(DL-MAJ-IDX + 1)
045000         MOVE WS-SORT-TOTAL-HOLD
045100                         TO DL-MAJOR-GEN-TOTAL(DL-MAJ-IDX + 1)
045200     END-IF.
045300
045400 E29-EXIT.
045500     EXIT.
045600
045700/*****************************************************************
045800*    BUBBLE-SORT THE MINOR-GENERATION TABLE ASCENDING BY NAME    *
045900******************************************************************
046000 F00-SORT-MINOR-GEN.
046100
046200     PERFORM F10-MINOR-OUTER-PASS THRU F19-EXIT
046300       VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
046400         UNTIL WS-SORT-OUTER-IDX >= DL-MINOR-GEN-COUNT.
046500
046600 F99-EXIT.
046700     EXIT.
046800
046900 F10-MINOR-OUTER-PASS.
047000
047100     COMPUTE WS-SORT-LIMIT = DL-MINOR-GEN-COUNT - WS-SORT-OUTER-IDX.
047200     PERFORM F20-MINOR-COMPARE-SWAP THRU F29-EXIT
047300       VARYING WS-SORT-INNER-IDX FROM 1 BY 1
047400         UNTIL WS-SORT-INNER-IDX > WS-SORT-LIMIT.
047500
047600 F19-EXIT.
047700     EXIT.
047800
047900 F20-MINOR-COMPARE-SWAP.
048000
048100     SET  DL-MIN-IDX             TO WS-SORT-INNER-IDX.
048200     IF  DL-MINOR-GEN-NAME(DL-MIN-IDX) >
048300         DL-MINOR-GEN-NAME(DL-MIN-IDX + 1)
048400         MOVE DL-MINOR-GEN-NAME(DL-MIN-IDX)  TO WS-SORT-NAME-HOLD
048500         MOVE DL-MINOR-GEN-TOTAL(DL-MIN-IDX) TO WS-SORT-TOTAL-HOLD
048600         MOVE DL-MINOR-GEN-NAME(DL-MIN-IDX + 1)
048700                                 TO DL-MINOR-GEN-NAME(DL-MIN-IDX)
048800         MOVE DL-MINOR-GEN-TOTAL(DL-MIN-IDX + 1)
048900                                 TO DL-MINOR-GEN-TOTAL(DL-MIN-IDX)
049000         MOVE WS-SORT-NAME-HOLD
049100                         TO DL-MINOR-GEN-NAME(DL-MIN-IDX + 1)
049200         MOVE WS-SORT-TOTAL-HOLD
049300                         TO DL-MINOR-GEN-TOTAL(DL-MIN-IDX + 1)
049400     END-IF.
049500
049600 F29-EXIT.
049700     EXIT.
049800
049900/*****************************************************************
050000*    READ THE NEXT MODULE DOWNLOAD RECORD, FLAGGING END OF FILE  *
050100******************************************************************
050200 R10-READ-DOWNLOAD-IN.
050300
050400     READ DOWNLOAD-IN
050500         AT END
050600             SET  WS-END-OF-FILE TO TRUE
050700     END-READ.
050800
050900     IF  NOT WS-END-OF-FILE AND NOT FILE1-STATUS-NORMAL
051000         DISPLAY 'MODINDEX - READ FAILED ON DOWNLOAD-IN, STATUS = '
051100                 FILE1-STAT ' FDBK = ' FILE1-FDBK
051200         MOVE 16                 TO RETURN-CODE
051300         STOP RUN
051400     END-IF.
051500
051600 R19-EXIT.
051700     EXIT.
051800
051900/*****************************************************************
052000*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
052100******************************************************************
052200 Z90-DEBUG-DUMP.
052300
052400     MOVE WS-DLDOUT-RECL          TO WS-TRACE-WORD.
052500     DISPLAY 'MODINDEX TRACE - RECL=' WS-TRACE-HALF-1
052600             '/' WS-TRACE-HALF-2
052700             ' TOTAL=' DL-TOTAL-COUNT
052800             ' MAJGEN=' DL-MAJOR-GEN-COUNT
052900             ' MINGEN=' DL-MINOR-GEN-COUNT.
053000
053100 Z90-EXIT.
053200     EXIT.
