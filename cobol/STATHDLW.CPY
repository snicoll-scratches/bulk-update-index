000100******************************************************************
000200*                                                                *
000300*    STATHDLW  --  STATHDLR SUBROUTINE PARAMETER BLOCK           *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  STATHDLR (LINKAGE) AND ITS CALLER MODVERUP         *
000700*             (WORKING-STORAGE)                                 *
000800*  PURPOSE....FLATTENS ONE MODULE'S DOWNLOAD-STAT LINE, TOGETHER *
000900*             WITH ITS PARENT RECORD'S IDENTIFYING FIELDS, INTO  *
001000*             ONE STANDALONE DISPLAY-LINE IMAGE FOR THE CATALOG  *
001100*             ANNOTATION AUDIT TRAIL.                            *
001200******************************************************************
001300* CHANGE HISTORY ------------------------------------------------
001400* 09/14/1990 CMD ORIGINAL PARAMETER BLOCK.                        CR900914
001500* END OF HISTORY ------------------------------------------------
001600
001700 01  STATHDLR-PARMS.
001800     05  STHD-ENV-ID               PIC  X(40).
001900     05  STHD-ENV-INDEX            PIC  X(30).
002000     05  STHD-ENV-TYPE             PIC  X(30).
002100     05  STHD-GROUP-ID             PIC  X(100).
002200     05  STHD-ARTIFACT-ID          PIC  X(100).
002300     05  STHD-STAT-VERSION         PIC  X(60).
002400     05  STHD-STAT-COUNT-VALUE     PIC  9(09)   COMP-3.
002500     05  STHD-STAT-SOURCE          PIC  X(10).
002600     05  STHD-STAT-VERSION-MAJOR   PIC  X(10).
002700     05  STHD-STAT-VERSION-MINOR   PIC  X(15).
002800     05  STHD-STAT-RELEASE-TRAIN   PIC  X(30).
002900     05  STHD-LINE                 PIC  X(200).
003000     05  STHD-RETN                 PIC S9(04)   BINARY.
003100     05  FILLER                    PIC  X(05).
