000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    STATHDLR.
000900 AUTHOR.        C M DRESSLER.
001000 DATE-WRITTEN.  SEPTEMBER 1990.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       FLATTEN ONE DOWNLOAD-STAT LINE, TOGETHER WITH
001500*               ITS PARENT RECORD'S IDENTIFYING FIELDS, INTO ONE
001600*               STANDALONE ANNOTATED DISPLAY-LINE IMAGE FOR THE
001700*               CATALOG AUDIT EXTRACT.  CLASSIFIES THE STAT'S
001800*               VERSION TEXT BY THE SAME RULE AS MODVERUP AND
001900*               MODINDEX.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 09/14/1990 CMD ORIGINAL PROGRAM.                                CR900914
002300* 03/02/1999 CMD Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR990302
002400*                FIELDS.  NO CHANGES REQUIRED.
002500* 08/02/2001 RAW CONVERTED STHD-COUNT-EDIT TO A 77-LEVEL ITEM PER CR010802
002600*                THE SHOP'S DP STANDARDS BULLETIN 01-04.
002700* 03/19/2004 CMD WIDENED STHD-GROUP-ID AND STHD-ARTIFACT-ID ON THECR040319
002800*                OUTPUT LINE TO MATCH THE RAISED DLDFILE WIDTHS.
002900* 12/01/2007 RAW ADDED A SEPARATE WARNING MESSAGE WHEN VERCLAS    CR071201
003000*                RETURNS VCL-MATCHED-OTHER SO THE REPORT OPERATOR
003100*                CAN SEE WHICH STAT LINE NEEDS A MANUAL LOOK.
003200* 05/14/2012 CMD PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR120514
003300*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
003400* END OF HISTORY ------------------------------------------------
003500
003600/*****************************************************************
003700*                                                                *
003800*    ENVIRONMENT DIVISION                                        *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300******************************************************************
004400*    CONFIGURATION SECTION                                       *
004500******************************************************************
004600 CONFIGURATION SECTION.
004700
004800 SOURCE-COMPUTER. IBM-2086-A04-140.
004900 OBJECT-COMPUTER. IBM-2086-A04-140.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
005400            OFF STATUS IS DEBUG-TRACE-OFF.
005500
005600******************************************************************
005700*    INPUT-OUTPUT SECTION                                        *
005800******************************************************************
005900 INPUT-OUTPUT SECTION.
006000
006100 FILE-CONTROL.
006200
006300/*****************************************************************
006400*                                                                *
006500*    DATA DIVISION                                               *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900
007000******************************************************************
007100*    WORKING-STORAGE SECTION                                     *
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400
007500 01  WS-FIELDS.
007600     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007700     05  THIS-PGM                  PIC  X(08)   VALUE 'STATHDLR'.
007800     05  FILLER                    PIC  X(09)   VALUE SPACES.
007900
008000* COUNT-VALUE EDIT FIELD - 77-LEVEL PER DP STANDARDS BULLETIN
008100* 01-04.
008200 77  STHD-COUNT-EDIT               PIC  Z(8)9.
008300
008400* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
008500 01  WS-TRACE-WORD                PIC S9(08)   COMP.
008600 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
008700     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
008800     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
008900 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
009000     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
009100
009200* OUTPUT LINE AS A BYTE TABLE, USED ONLY TO CONFIRM HOW MUCH OF
009300* THE 200-BYTE IMAGE WAS ACTUALLY FILLED IN.
009400 01  STHD-WORK-LINE                PIC  X(200).
009500 01  STHD-WORK-CHARS REDEFINES STHD-WORK-LINE
009600                                   OCCURS 200 TIMES
009700                                   INDEXED BY STHD-CHR-IDX
009800                                   PIC  X(01).
009900
010000* PARAMETER BLOCK FOR THE SUBORDINATE CALL THIS PROGRAM MAKES TO
010100* VERCLAS - OWNED BY STATHDLR, NOT RECEIVED FROM ITS OWN CALLER.
010200 COPY VERCLASW.
010300
010400/*****************************************************************
010500*                                                                *
010600*    LINKAGE SECTION                                             *
010700*                                                                *
010800******************************************************************
010900 LINKAGE SECTION.
011000
011100 COPY STATHDLW.
011200
011300/*****************************************************************
011400*                                                                *
011500*    PROCEDURE DIVISION                                          *
011600*                                                                *
011700******************************************************************
011800 PROCEDURE DIVISION USING STATHDLR-PARMS.
011900
012000******************************************************************
012100*    MAINLINE ROUTINE                                            *
012200******************************************************************
012300 A00-MAINLINE-ROUTINE.
012400
012500     MOVE ZERO                   TO STHD-RETN.
012600     MOVE SPACES                 TO STHD-LINE
012700                                    STHD-WORK-LINE.
012800
012900     PERFORM B00-CLASSIFY-THE-STAT THRU B99-EXIT.
013000     PERFORM C00-BUILD-THE-LINE    THRU C99-EXIT.
013100
013200     MOVE STHD-WORK-LINE          TO STHD-LINE.
013300
013400     IF  DEBUG-TRACE-ON
013500         PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
013600     END-IF.
013700
013800     GOBACK.
013900
014000/*****************************************************************
014100*    CLASSIFY THE STAT LINE'S VERSION TEXT, SAME RULE AS         *
014200*    MODVERUP/MODINDEX                                           *
014300******************************************************************
014400 B00-CLASSIFY-THE-STAT.
014500
014600     SET  VCL-REQUEST-FULL       TO TRUE.
014700     MOVE STHD-STAT-VERSION      TO VCL-VERSION-TEXT.
014800     CALL 'VERCLAS' USING VERCLAS-PARMS.
014900
015000     IF  VCL-RETN NOT = ZERO
015100         DISPLAY 'STATHDLR - VERCLAS CALL FAILED, RETN = '
015200                 VCL-RETN
015300         GO TO B99-EXIT
015400     END-IF.
015500
015600     EVALUATE TRUE
015700         WHEN VCL-MATCHED-STANDARD
015800             MOVE VCL-MAJOR      TO STHD-STAT-VERSION-MAJOR
015900             MOVE VCL-MINOR      TO STHD-STAT-VERSION-MINOR
016000         WHEN VCL-MATCHED-RELEASE-TRAIN
016100             MOVE VCL-TRAIN-NAME TO STHD-STAT-RELEASE-TRAIN
016200         WHEN VCL-MATCHED-LEGACY
016300             MOVE VCL-MAJOR      TO STHD-STAT-VERSION-MAJOR
016400             MOVE VCL-MINOR      TO STHD-STAT-VERSION-MINOR
016500         WHEN OTHER
016600             DISPLAY 'STATHDLR - WARNING - VERSION NOT '
016700                     'CLASSIFIED, GROUP=' STHD-GROUP-ID
016800                     ' ARTIFACT=' STHD-ARTIFACT-ID
016900                     ' TEXT=' STHD-STAT-VERSION
017000     END-EVALUATE.
017100
017200 B99-EXIT.
017300     EXIT.
017400
017500/*****************************************************************
017600*    LAY THE IDENTIFYING FIELDS AND THE ANNOTATED STAT OUT AS    *
017700*    ONE FLAT, SPACE-SEPARATED LINE IMAGE                        *
017800******************************************************************
017900 C00-BUILD-THE-LINE.
018000
018100     MOVE STHD-STAT-COUNT-VALUE   TO STHD-COUNT-EDIT.
018200
018300     STRING STHD-ENV-ID          DELIMITED BY SPACE
018400            ' '                  DELIMITED BY SIZE
018500            STHD-ENV-INDEX       DELIMITED BY SPACE
018600            ' '                  DELIMITED BY SIZE
018700            STHD-ENV-TYPE        DELIMITED BY SPACE
018800            ' '                  DELIMITED BY SIZE
018900            STHD-GROUP-ID        DELIMITED BY SPACE
019000            ' '                  DELIMITED BY SIZE
019100            STHD-ARTIFACT-ID     DELIMITED BY SPACE
019200            ' '                  DELIMITED BY SIZE
019300            STHD-STAT-VERSION    DELIMITED BY SPACE
019400            ' '                  DELIMITED BY SIZE
019500            STHD-COUNT-EDIT      DELIMITED BY SIZE
019600            ' '                  DELIMITED BY SIZE
019700            STHD-STAT-SOURCE     DELIMITED BY SPACE
019800            ' '                  DELIMITED BY SIZE
019900            STHD-STAT-VERSION-MAJOR DELIMITED BY SPACE
020000            ' '                  DELIMITED BY SIZE
020100            STHD-STAT-VERSION-MINOR DELIMITED BY SPACE
020200            ' '                  DELIMITED BY SIZE
020300            STHD-STAT-RELEASE-TRAIN DELIMITED BY SPACE
020400            INTO STHD-WORK-LINE
020500     END-STRING.
020600
020700 C99-EXIT.
020800     EXIT.
020900
021000/*****************************************************************
021100*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
021200******************************************************************
021300 Z90-DEBUG-DUMP.
021400
021500     PERFORM Z95-TRIM-STEP THRU Z95-EXIT
021600       WITH TEST BEFORE
021700       VARYING STHD-CHR-IDX FROM 200 BY -1
021800         UNTIL STHD-CHR-IDX = 1
021900            OR STHD-WORK-CHARS(STHD-CHR-IDX) NOT = SPACE.
022000     MOVE STHD-CHR-IDX            TO WS-TRACE-WORD.
022100     DISPLAY 'STATHDLR TRACE - LINE LEN=' WS-TRACE-HALF-1
022200             ' LINE=' STHD-WORK-LINE.
022300
022400 Z90-EXIT.
022500     EXIT.
022600
022700 Z95-TRIM-STEP.
022800 Z95-EXIT.
022900     EXIT.
