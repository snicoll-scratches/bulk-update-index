000100******************************************************************
000200*                                                                *
000300*    DLDFILE  --  CATALOG MODULE DOWNLOAD-STAT RECORD LAYOUT     *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  MODVERUP, MODINDEX (DOWNLOAD-IN / DOWNLOAD-OUT-   *
000700*             VERSIONS / DOWNLOAD-OUT-AGGREGATES FD RECORD)      *
000800*  HOLDS......ONE CATALOG MODULE'S NESTED TABLE OF PER-VERSION   *
000900*             DOWNLOAD-COUNT STAT LINES, PLUS THE CLASSIFIED     *
001000*             MAJOR/MINOR/RELEASE-TRAIN ANNOTATIONS AND THE      *
001100*             RECORD-LEVEL DOWNLOAD-COUNT AGGREGATES WRITTEN     *
001200*             BACK ONCE COMPUTED.                                *
001300******************************************************************
001400* CHANGE HISTORY ------------------------------------------------
001500* 06/09/1987 RAW ORIGINAL LAYOUT - VERSION CLASSIFICATION ONLY.   CR870609
001600* 07/21/1987 RAW ADDED DL-TOTAL-COUNT, DL-MAJOR-GEN AND           CR870721
001700*                DL-MINOR-GEN TABLES FOR THE INDEX JOB.
001800* 02/14/1989 TLH RAISED DL-STAT OCCURS FROM 300 TO 999 - NEW      CR890214
001900*                GENERATOR MODULES PUSHED STAT LINE COUNT UP.
002000* 09/30/1990 CMD DL-MINOR-GEN NOW ALSO CARRIES RELEASE-TRAIN      CR900930
002100*                NAMES, NOT JUST MAJOR.MINOR STRINGS.
002200* 09/19/2005 TLH ADDED THE SUBMISSION DATE/TIME, REQUESTOR,       CR050919
002300*                ENVIRONMENT, PRIORITY, RETRY-COUNT, RESULT,
002400*                GENERATOR-VERSION AND CATALOG-SOURCE FIELDS -
002500*                MODVERUP AND MODINDEX BOTH RECOMPILED.
002600* END OF HISTORY ------------------------------------------------
002700
002800 01  DOWNLOAD-RECORD.
002900     05  DL-ID                     PIC  X(40).
003000     05  DL-INDEX                  PIC  X(30).
003100     05  DL-TYPE                   PIC  X(30).
003200     05  DL-GROUP-ID               PIC  X(100).
003300     05  DL-ARTIFACT-ID            PIC  X(100).
003400     05  DL-SUBMIT-DATE            PIC  9(08).
003500     05  DL-SUBMIT-DATE-R REDEFINES DL-SUBMIT-DATE.
003600         10  DL-SUBMIT-CC          PIC  9(02).
003700         10  DL-SUBMIT-YY          PIC  9(02).
003800         10  DL-SUBMIT-MM          PIC  9(02).
003900         10  DL-SUBMIT-DD          PIC  9(02).
004000     05  DL-SUBMIT-TIME            PIC  9(06).
004100     05  DL-REQUESTOR-ID           PIC  X(20).
004200     05  DL-ENVIRONMENT-CODE       PIC  X(01).
004300         88  DL-ENV-PRODUCTION                   VALUE 'P'.
004400         88  DL-ENV-STAGING                      VALUE 'S'.
004500         88  DL-ENV-DEVELOPMENT                  VALUE 'D'.
004600     05  DL-PRIORITY-CODE          PIC  9(01).
004700         88  DL-PRIORITY-HIGH                    VALUE 1.
004800         88  DL-PRIORITY-NORMAL                  VALUE 2.
004900         88  DL-PRIORITY-LOW                     VALUE 3.
005000     05  DL-RETRY-COUNT            PIC  9(02)   COMP-3.
005100     05  DL-RESULT-CODE            PIC  X(01).
005200         88  DL-RESULT-PENDING                   VALUE 'P'.
005300         88  DL-RESULT-COMPLETE                  VALUE 'C'.
005400         88  DL-RESULT-FAILED                    VALUE 'F'.
005500     05  DL-GENERATOR-VERSION      PIC  X(10).
005600     05  DL-CATALOG-SOURCE         PIC  X(15).
005700     05  DL-HAS-TOTAL-COUNT        PIC  9(01).
005800         88  DL-TOTAL-PRESENT                    VALUE 1.
005900         88  DL-TOTAL-MISSING                     VALUE 0.
006000     05  DL-HAS-MAJOR-GEN          PIC  9(01).
006100         88  DL-MAJOR-GEN-PRESENT                 VALUE 1.
006200         88  DL-MAJOR-GEN-MISSING                 VALUE 0.
006300     05  DL-HAS-MINOR-GEN          PIC  9(01).
006400         88  DL-MINOR-GEN-PRESENT                 VALUE 1.
006500         88  DL-MINOR-GEN-MISSING                 VALUE 0.
006600     05  DL-STAT-COUNT             PIC  9(03).
006700     05  DL-STAT OCCURS 0 TO 999 TIMES
006800             DEPENDING ON DL-STAT-COUNT
006900             INDEXED BY DL-STAT-IDX.
007000         10  STAT-VERSION          PIC  X(60).
007100         10  STAT-COUNT-VALUE      PIC  9(09)   COMP-3.
007200         10  STAT-SOURCE           PIC  X(10).
007300         10  STAT-HAS-VERSION-MAJOR
007400                                   PIC  9(01).
007500             88  STAT-MAJOR-SET                  VALUE 1.
007600         10  STAT-HAS-VERSION-MINOR
007700                                   PIC  9(01).
007800             88  STAT-MINOR-SET                  VALUE 1.
007900         10  STAT-HAS-RELEASE-TRAIN
008000                                   PIC  9(01).
008100             88  STAT-TRAIN-SET                  VALUE 1.
008200         10  STAT-VERSION-MAJOR    PIC  X(10).
008300         10  STAT-VERSION-MINOR    PIC  X(15).
008400         10  STAT-RELEASE-TRAIN    PIC  X(30).
008500     05  DL-TOTAL-COUNT            PIC  9(09)   COMP-3.
008600     05  DL-MAJOR-GEN-COUNT        PIC  9(02).
008700     05  DL-MAJOR-GEN OCCURS 20 TIMES
008800             INDEXED BY DL-MAJ-IDX.
008900         10  DL-MAJOR-GEN-NAME     PIC  X(20).
009000         10  DL-MAJOR-GEN-TOTAL    PIC  9(09)   COMP-3.
009100     05  DL-MINOR-GEN-COUNT        PIC  9(02).
009200     05  DL-MINOR-GEN OCCURS 50 TIMES
009300             INDEXED BY DL-MIN-IDX.
009400         10  DL-MINOR-GEN-NAME     PIC  X(20).
009500         10  DL-MINOR-GEN-TOTAL    PIC  9(09)   COMP-3.
009600     05  DL-RESERVED-FOR-EXPANSION
009700                                   PIC  X(20).
009800     05  FILLER                    PIC  X(05).
