000100******************************************************************
000200*                                                                *
000300*    URLDECW  --  URLDEC SUBROUTINE PARAMETER BLOCK              *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  URLDEC (LINKAGE) AND ITS CALLER VERCLAS (WORKING-  *
000700*             STORAGE)                                          *
000800*  PURPOSE....UNDOES PERCENT-ESCAPING ON A VERSION TEXT STRING,  *
000900*             THEN KEEPS ONLY WHAT FOLLOWS THE LAST "?" IF ONE   *
001000*             REMAINS IN THE DECODED TEXT.  FALLS BACK TO THE    *
001100*             ORIGINAL TEXT IF DECODING FAILS.                   *
001200******************************************************************
001300* CHANGE HISTORY ------------------------------------------------
001400* 03/11/1991 CMD ORIGINAL PARAMETER BLOCK - CATALOG FEED STARTED *CR910311
001500*                SENDING URL-ENCODED VERSION TEXT THIS YEAR.
001600* END OF HISTORY ------------------------------------------------
001700
001800 01  URLDEC-PARMS.
001900     05  UDC-RAW-TEXT              PIC  X(60).
002000     05  UDC-CLEAN-TEXT            PIC  X(60).
002100     05  UDC-DECODE-FAILED         PIC  X(01).
002200         88  UDC-DECODE-OK                       VALUE 'N'.
002300         88  UDC-DECODE-ERROR                    VALUE 'Y'.
002400     05  UDC-RETN                  PIC S9(04)   BINARY.
002500     05  FILLER                    PIC  X(05).
