000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    RELTRN.
000900 AUTHOR.        R A WEITZEL.
001000 DATE-WRITTEN.  JUNE 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       SPLIT A RELEASE-TRAIN VERSION STRING (NAME,
001500*               SEPARATOR, QUALIFIER) FOR THE CATALOG INDEX
001600*               JOBS.  CALLED ONLY BY VERCLAS.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 06/09/1987 RAW ORIGINAL PROGRAM.                                CR870609
002000* 04/03/1988 RAW QUALIFIER MAY NOW BE EMPTY (TRAILING SEPARATOR   CR880403
002100*                WITH NOTHING AFTER IT) - BISMUTH-RELEASE CLASS
002200*                OF NAMES WAS FAILING TO SPLIT.
002300* 01/11/1999 RAW Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR990111
002400*                FIELDS.  NO CHANGES REQUIRED.
002500* 06/08/2001 CMD CONVERTED RLT-POS, RLT-TEXT-LEN, RLT-NAME-LEN ANDCR010608
002600*                RLT-QUAL-LEN TO 77-LEVEL ITEMS PER DP STANDARDS
002700*                BULLETIN 01-04.
002800* 02/17/2005 RAW RELEASE-TRAIN NAME MAY NOW CONTAIN AN EMBEDDED   CR050217
002900*                DIGIT (E.G. ZEUS2) - PRIOR VERSION REQUIRED ALL-
003000*                ALPHA NAMES.
003100* 09/09/2011 CMD PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR110909
003200*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
003300* END OF HISTORY ------------------------------------------------
003400
003500/*****************************************************************
003600*                                                                *
003700*    ENVIRONMENT DIVISION                                        *
003800*                                                                *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200******************************************************************
004300*    CONFIGURATION SECTION                                       *
004400******************************************************************
004500 CONFIGURATION SECTION.
004600
004700 SOURCE-COMPUTER. IBM-2086-A04-140.
004800 OBJECT-COMPUTER. IBM-2086-A04-140.
004900
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS TRAIN-LETTER  IS 'A' THRU 'Z' 'a' THRU 'z'
005300     CLASS TRAIN-SEPCHAR IS '_' '-' '.'
005400     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
005500            OFF STATUS IS DEBUG-TRACE-OFF.
005600
005700******************************************************************
005800*    INPUT-OUTPUT SECTION                                        *
005900******************************************************************
006000 INPUT-OUTPUT SECTION.
006100
006200 FILE-CONTROL.
006300
006400/*****************************************************************
006500*                                                                *
006600*    DATA DIVISION                                               *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000
007100******************************************************************
007200*    WORKING-STORAGE SECTION                                     *
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500
007600 01  WS-FIELDS.
007700     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007800     05  THIS-PGM                  PIC  X(08)   VALUE 'RELTRN'.
007900     05  FILLER                    PIC  X(16)   VALUE SPACES.
008000
008100* SCAN/SPLIT WORK FIELDS - 77-LEVEL PER DP STANDARDS BULLETIN
008200* 01-04.
008300 77  RLT-POS                       PIC S9(04)   BINARY.
008400 77  RLT-TEXT-LEN                  PIC S9(04)   BINARY.
008500 77  RLT-NAME-LEN                  PIC S9(04)   BINARY.
008600 77  RLT-QUAL-LEN                  PIC S9(04)   BINARY.
008700
008800* TRAIN TEXT WORK AREA AND ITS CHARACTER-ARRAY REDEFINITION -
008900* NO SUBSTR/TRIM FUNCTIONS IN THIS COMPILER, SO WE SCAN BYTE
009000* BY BYTE AGAINST THE CLASS TESTS ABOVE.
009100 01  RLT-WORK-TEXT                 PIC  X(60).
009200 01  RLT-TEXT-CHARS REDEFINES RLT-WORK-TEXT
009300                                   OCCURS 60 TIMES
009400                                   INDEXED BY RLT-CHR-IDX
009500                                   PIC  X(01).
009600
009700* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
009800 01  WS-TRACE-WORD                PIC S9(08)   COMP.
009900 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
010000     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
010100     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
010200 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
010300     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
010400
010500/*****************************************************************
010600*                                                                *
010700*    LINKAGE SECTION                                             *
010800*                                                                *
010900******************************************************************
011000 LINKAGE SECTION.
011100
011200 COPY RELTRNW.
011300
011400/*****************************************************************
011500*                                                                *
011600*    PROCEDURE DIVISION                                          *
011700*                                                                *
011800******************************************************************
011900 PROCEDURE DIVISION USING RELTRN-PARMS.
012000
012100******************************************************************
012200*    MAINLINE ROUTINE                                            *
012300******************************************************************
012400 A00-MAINLINE-ROUTINE.
012500
012600     MOVE ZERO                   TO RLT-RETN.
012700     MOVE SPACES                 TO RLT-NAME
012800                                    RLT-QUALIFIER.
012900     SET  RLT-PATTERN-REJECTED   TO TRUE.
013000
013100     MOVE RLT-VERSION-TEXT       TO RLT-WORK-TEXT.
013200     PERFORM B10-FIND-TEXT-LENGTH THRU B15-EXIT.
013300
013400     IF  RLT-TEXT-LEN > ZERO
013500         PERFORM C00-SPLIT-NAME-AND-QUALIFIER THRU C99-EXIT
013600     END-IF.
013700
013800     IF  DEBUG-TRACE-ON
013900         PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
014000     END-IF.
014100
014200     GOBACK.
014300
014400/*****************************************************************
014500*    DETERMINE THE LENGTH OF THE TEXT BEFORE ITS TRAILING        *
014600*    SPACE PADDING                                                *
014700******************************************************************
014800 B10-FIND-TEXT-LENGTH.
014900
015000     MOVE 60                     TO RLT-TEXT-LEN.
015100     PERFORM B12-TRIM-STEP THRU B12-EXIT
015200       WITH TEST BEFORE
015300       VARYING RLT-TEXT-LEN FROM 60 BY -1
015400         UNTIL RLT-TEXT-LEN = ZERO
015500            OR RLT-TEXT-CHARS(RLT-TEXT-LEN) NOT = SPACE.
015600
015700 B15-EXIT.
015800     EXIT.
015900
016000 B12-TRIM-STEP.
016100 B12-EXIT.
016200     EXIT.
016300
016400/*****************************************************************
016500*    SCAN THE LEADING RUN OF LETTERS, THEN CONFIRM THE VERY      *
016600*    NEXT CHARACTER IS A VALID TRAIN SEPARATOR                   *
016700******************************************************************
016800 C00-SPLIT-NAME-AND-QUALIFIER.
016900
017000     PERFORM C05-SCAN-STEP THRU C05-EXIT
017100       WITH TEST BEFORE
017200       VARYING RLT-POS FROM 1 BY 1
017300         UNTIL RLT-POS > RLT-TEXT-LEN
017400            OR RLT-TEXT-CHARS(RLT-POS) NOT TRAIN-LETTER.
017500
017600     IF  RLT-POS > RLT-TEXT-LEN
017700* ENTIRE STRING WAS LETTERS - NO SEPARATOR FOUND, NOT A TRAIN.
017800         GO TO C99-EXIT
017900     END-IF.
018000
018100     IF  RLT-TEXT-CHARS(RLT-POS) NOT TRAIN-SEPCHAR
018200* FIRST NON-LETTER IS NOT A VALID SEPARATOR - NOT A TRAIN.
018300         GO TO C99-EXIT
018400     END-IF.
018500
018600     COMPUTE RLT-NAME-LEN = RLT-POS - 1.
018700     COMPUTE RLT-QUAL-LEN = RLT-TEXT-LEN - RLT-POS.
018800
018900     IF  RLT-NAME-LEN > ZERO
019000         MOVE RLT-WORK-TEXT(1:RLT-NAME-LEN)
019100                                 TO RLT-NAME
019200     END-IF.
019300     IF  RLT-QUAL-LEN > ZERO
019400         MOVE RLT-WORK-TEXT(RLT-POS + 1:RLT-QUAL-LEN)
019500                                 TO RLT-QUALIFIER
019600     END-IF.
019700
019800     SET  RLT-PATTERN-MATCHED    TO TRUE.
019900
020000 C99-EXIT.
020100     EXIT.
020200
020300 C05-SCAN-STEP.
020400 C05-EXIT.
020500     EXIT.
020600
020700/*****************************************************************
020800*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
020900******************************************************************
021000 Z90-DEBUG-DUMP.
021100
021200     MOVE RLT-POS                 TO WS-TRACE-WORD.
021300     DISPLAY 'RELTRN TRACE - NAME=' RLT-NAME
021400             ' QUALIFIER=' RLT-QUALIFIER
021500             ' SPLITPOS=' WS-TRACE-HALF-1 '/' WS-TRACE-HALF-2.
021600
021700 Z90-EXIT.
021800     EXIT.
