000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    URLDEC.
000900 AUTHOR.        C M DRESSLER.
001000 DATE-WRITTEN.  MARCH 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       UNDO PERCENT-ESCAPING PUT ON VERSION TEXT BY THE
001500*               CATALOG FEED, THEN STRIP ANY LEADING ROUTING
001600*               PREFIX LEFT BEFORE A "?" CHARACTER.  CALLED BY
001700*               VERCLAS ONLY.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 03/11/1991 CMD ORIGINAL PROGRAM - CATALOG FEED STARTED SENDING  CR910311
002100*                URL-ENCODED VERSION TEXT THIS YEAR.
002200* 07/22/1994 CMD LOWER-CASE HEX DIGITS (%3a VS %3A) WERE BEING    CR940722
002300*                REJECTED AS BAD ESCAPES - NOW FOLDED TO UPPER
002400*                CASE BEFORE THE TABLE LOOKUP.
002500* 02/09/1999 CMD Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR990209
002600*                FIELDS.  NO CHANGES REQUIRED.
002700* 01/28/2002 RAW CONVERTED UDC-HEX-PAIR AND UDC-BAD-ESCAPE-SW TO  CR020128
002800*                77-LEVEL ITEMS PER DP STANDARDS BULLETIN 01-04.
002900* 06/06/2006 CMD PLUS SIGN (%2B) IS NOW DECODED TO A LITERAL PLUS CR060606
003000*                RATHER THAN A BLANK - THE OLD CGI CONVENTION OF
003100*                MAPPING + TO SPACE DOES NOT APPLY TO THIS FEED.
003200* 10/03/2013 RAW PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR131003
003300*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
003400* END OF HISTORY ------------------------------------------------
003500
003600/*****************************************************************
003700*                                                                *
003800*    ENVIRONMENT DIVISION                                        *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300******************************************************************
004400*    CONFIGURATION SECTION                                       *
004500******************************************************************
004600 CONFIGURATION SECTION.
004700
004800 SOURCE-COMPUTER. IBM-2086-A04-140.
004900 OBJECT-COMPUTER. IBM-2086-A04-140.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400******************************************************************
005500*    INPUT-OUTPUT SECTION                                        *
005600******************************************************************
005700 INPUT-OUTPUT SECTION.
005800
005900 FILE-CONTROL.
006000
006100/*****************************************************************
006200*                                                                *
006300*    DATA DIVISION                                               *
006400*                                                                *
006500******************************************************************
006600 DATA DIVISION.
006700
006800******************************************************************
006900*    WORKING-STORAGE SECTION                                     *
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200
007300 01  WS-FIELDS.
007400     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007500     05  THIS-PGM                  PIC  X(08)   VALUE 'URLDEC'.
007600     05  UDC-IN-LEN                PIC S9(04)   BINARY.
007700     05  UDC-IN-POS                PIC S9(04)   BINARY.
007800     05  UDC-OUT-POS               PIC S9(04)   BINARY.
007900     05  UDC-QMARK-POS             PIC S9(04)   BINARY.
008000     05  FILLER                    PIC  X(01)   VALUE SPACE.
008100
008200* BAD-ESCAPE SWITCH - 77-LEVEL PER DP STANDARDS BULLETIN 01-04.
008300 77  UDC-BAD-ESCAPE-SW             PIC  X(01)   VALUE 'N'.
008400     88  UDC-BAD-ESCAPE-FOUND                     VALUE 'Y'.
008500
008600* INPUT TEXT AS A BYTE-ADDRESSABLE TABLE FOR THE %-SCAN.
008700 01  UDC-IN-AREA                   PIC  X(60).
008800 01  UDC-IN-CHARS REDEFINES UDC-IN-AREA
008900                                   OCCURS 60 TIMES
009000                                   INDEXED BY UDC-IN-IDX
009100                                   PIC  X(01).
009200
009300* DECODED OUTPUT BUILT UP ONE BYTE AT A TIME, ALSO KEPT AS A
009400* BYTE-ADDRESSABLE TABLE SO WE CAN HUNT FOR THE LAST "?".
009500 01  UDC-OUT-AREA                  PIC  X(60).
009600 01  UDC-OUT-CHARS REDEFINES UDC-OUT-AREA
009700                                   OCCURS 60 TIMES
009800                                   INDEXED BY UDC-OUT-IDX
009900                                   PIC  X(01).
010000
010100* THE TWO DIGITS FOLLOWING A "%", FOLDED TO UPPER CASE, AS ONE
010200* TWO-BYTE KEY FOR THE ESCAPE TABLE SEARCH BELOW.
010300 77  UDC-HEX-PAIR                  PIC  X(02).
010400
010500* KNOWN ESCAPE CODES SEEN IN CATALOG VERSION TEXT AND THE BYTE
010600* EACH ONE STANDS FOR.  AN ESCAPE NOT LISTED HERE IS TREATED AS
010700* A BAD ESCAPE - WE DO NOT GUESS AT CODES THE FEED HAS NEVER
010800* ACTUALLY SENT US.
010900 01  UDC-ESCAPE-CODES              PIC  X(22)
011000                        VALUE '202B2D2E5F3A2F28295B5D'.
011100 01  UDC-ESCAPE-CODE-TBL REDEFINES UDC-ESCAPE-CODES.
011200     05  UDC-ESCAPE-CODE           OCCURS 11 TIMES
011300                                   INDEXED BY UDC-ESC-IDX
011400                                   PIC  X(02).
011500 01  UDC-ESCAPE-CHARS              PIC  X(11) VALUE ' +-._:/()[]'.
011600 01  UDC-ESCAPE-CHAR-TBL REDEFINES UDC-ESCAPE-CHARS.
011700     05  UDC-ESCAPE-CHAR           OCCURS 11 TIMES
011800                                   PIC  X(01).
011900
012000/*****************************************************************
012100*                                                                *
012200*    LINKAGE SECTION                                             *
012300*                                                                *
012400******************************************************************
012500 LINKAGE SECTION.
012600
012700 COPY URLDECW.
012800
012900/*****************************************************************
013000*                                                                *
013100*    PROCEDURE DIVISION                                          *
013200*                                                                *
013300******************************************************************
013400 PROCEDURE DIVISION USING URLDEC-PARMS.
013500
013600******************************************************************
013700*    MAINLINE ROUTINE                                            *
013800******************************************************************
013900 A00-MAINLINE-ROUTINE.
014000
014100     MOVE ZERO                   TO UDC-RETN.
014200     MOVE 'N'                    TO UDC-BAD-ESCAPE-SW.
014300     SET  UDC-DECODE-OK          TO TRUE.
014400     MOVE UDC-RAW-TEXT           TO UDC-IN-AREA.
014500     MOVE SPACES                 TO UDC-OUT-AREA.
014600
014700     PERFORM B10-FIND-INPUT-LENGTH THRU B15-EXIT.
014800     PERFORM C00-DECODE-ESCAPES   THRU C99-EXIT.
014900
015000     IF  UDC-BAD-ESCAPE-FOUND
015100         SET  UDC-DECODE-ERROR   TO TRUE
015200         MOVE UDC-RAW-TEXT       TO UDC-CLEAN-TEXT
015300     ELSE
015400         PERFORM D00-STRIP-QUERY-PREFIX THRU D99-EXIT
015500     END-IF.
015600
015700     GOBACK.
015800
015900/*****************************************************************
016000*    DETERMINE THE LENGTH OF THE INPUT BEFORE ITS TRAILING       *
016100*    SPACE PADDING                                                *
016200******************************************************************
016300 B10-FIND-INPUT-LENGTH.
016400
016500     MOVE 60                     TO UDC-IN-LEN.
016600     PERFORM B12-TRIM-STEP THRU B12-EXIT
016700       WITH TEST BEFORE
016800       VARYING UDC-IN-LEN FROM 60 BY -1
016900         UNTIL UDC-IN-LEN = ZERO
017000            OR UDC-IN-CHARS(UDC-IN-LEN) NOT = SPACE.
017100
017200 B15-EXIT.
017300     EXIT.
017400
017500 B12-TRIM-STEP.
017600 B12-EXIT.
017700     EXIT.
017800
017900/*****************************************************************
018000*    WALK THE INPUT, COPYING ORDINARY BYTES STRAIGHT ACROSS AND  *
018100*    TURNING EACH %XX TRIPLE INTO ITS SINGLE DECODED BYTE        *
018200******************************************************************
018300 C00-DECODE-ESCAPES.
018400
018500     MOVE 1                      TO UDC-OUT-POS.
018600     PERFORM C10-DECODE-ONE-BYTE THRU C10-EXIT
018700       VARYING UDC-IN-POS FROM 1 BY 1
018800         UNTIL UDC-IN-POS > UDC-IN-LEN
018900            OR UDC-BAD-ESCAPE-FOUND.
019000
019100 C99-EXIT.
019200     EXIT.
019300
019400 C10-DECODE-ONE-BYTE.
019500
019600     IF  UDC-IN-CHARS(UDC-IN-POS) NOT = '%'
019700         MOVE UDC-IN-CHARS(UDC-IN-POS)
019800                                 TO UDC-OUT-CHARS(UDC-OUT-POS)
019900         ADD  1                 TO UDC-OUT-POS
020000         GO TO C10-EXIT
020100     END-IF.
020200
020300     IF  UDC-IN-POS + 2 > UDC-IN-LEN
020400         SET  UDC-BAD-ESCAPE-FOUND TO TRUE
020500         GO TO C10-EXIT
020600     END-IF.
020700
020800     MOVE UDC-IN-AREA(UDC-IN-POS + 1:2) TO UDC-HEX-PAIR.
020900     INSPECT UDC-HEX-PAIR CONVERTING 'abcdef' TO 'ABCDEF'.
021000
021100     SET  UDC-ESC-IDX TO 1.
021200     SEARCH UDC-ESCAPE-CODE
021300         AT END
021400             SET  UDC-BAD-ESCAPE-FOUND TO TRUE
021500             GO TO C10-EXIT
021600         WHEN UDC-ESCAPE-CODE(UDC-ESC-IDX) = UDC-HEX-PAIR
021700             MOVE UDC-ESCAPE-CHAR(UDC-ESC-IDX)
021800                                 TO UDC-OUT-CHARS(UDC-OUT-POS)
021900     END-SEARCH.
022000     ADD  1                      TO UDC-OUT-POS.
022100     ADD  2                      TO UDC-IN-POS.
022200
022300 C10-EXIT.
022400     EXIT.
022500
022600/*****************************************************************
022700*    IF THE DECODED TEXT CONTAINS A "?", THE CLEAN VERSION IS    *
022800*    WHATEVER FOLLOWS THE LAST ONE - OTHERWISE IT IS THE WHOLE   *
022900*    DECODED STRING, UNCHANGED                                   *
023000******************************************************************
023100 D00-STRIP-QUERY-PREFIX.
023200
023300     MOVE ZERO                   TO UDC-QMARK-POS.
023400     PERFORM D10-SCAN-FOR-QMARK THRU D10-EXIT
023500       VARYING UDC-OUT-IDX FROM 1 BY 1
023600         UNTIL UDC-OUT-IDX > UDC-OUT-POS - 1.
023700
023800     MOVE SPACES                 TO UDC-CLEAN-TEXT.
023900     IF  UDC-QMARK-POS > ZERO
024000         IF  UDC-QMARK-POS < UDC-OUT-POS - 1
024100             MOVE UDC-OUT-AREA(UDC-QMARK-POS + 1:
024200                  UDC-OUT-POS - 1 - UDC-QMARK-POS)
024300                                 TO UDC-CLEAN-TEXT
024400         END-IF
024500     ELSE
024600         IF  UDC-OUT-POS > 1
024700             MOVE UDC-OUT-AREA(1:UDC-OUT-POS - 1)
024800                                 TO UDC-CLEAN-TEXT
024900         END-IF
025000     END-IF.
025100
025200 D99-EXIT.
025300     EXIT.
025400
025500 D10-SCAN-FOR-QMARK.
025600     IF  UDC-OUT-CHARS(UDC-OUT-IDX) = '?'
025700         SET  UDC-QMARK-POS TO UDC-OUT-IDX
025800     END-IF.
025900 D10-EXIT.
026000     EXIT.
