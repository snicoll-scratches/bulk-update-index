000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    VERCLAS.
000900 AUTHOR.        R A WEITZEL.
001000 DATE-WRITTEN.  JUNE 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       CLASSIFY A CATALOG VERSION STRING AS A STANDARD
001500*               DOTTED VERSION, A RELEASE TRAIN, OR A LEGACY
001600*               VERSION, IN THAT FIXED ORDER OF PRECEDENCE.
001700*               CALLED BY MODVERUP, MODINDEX AND PRJINDEX.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 06/09/1987 RAW ORIGINAL PROGRAM - RULE 1 (STANDARD) AND RULE 3  CR870609
002100*                (LEGACY) ONLY.
002200* 02/20/1989 TLH ADDED VCL-REQUEST-STANDARD-ONLY MODE AND THE     CR890220
002300*                RULE-1-ONLY PATH FOR THE NEW PROJECT INDEX JOB.
002400* 08/07/1990 TLH ADDED RULE 2 (RELEASE TRAIN, VIA RELTRN) AND     CR900807
002500*                THE VCL-REQUEST-RAW-FULL MODE FOR THE MODULE
002600*                VERSION UPDATE JOB, WHICH MUST NOT URL-DECODE
002700*                ITS TEXT BEFORE CLASSIFYING IT.
002800* 03/02/1993 RAW LEGACY RULE WAS ACCEPTING A BARE "N.N-" WITH NO  CR930302
002900*                QUALIFIER CHARACTERS FOLLOWING THE DASH - TIGHT-
003000*                ENED TO REQUIRE AT LEAST ONE QUALIFIER BYTE.
003100* 01/14/1999 TLH Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR990114
003200*                FIELDS.  NO CHANGES REQUIRED.
003300* 01/28/2002 TLH CONVERTED VCL-MINOR-IS-X-SW TO A 77-LEVEL ITEM   CR020128
003400*                PER DP STANDARDS BULLETIN 01-04.
003500* 04/16/2009 RAW PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR090416
003600*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
003700* END OF HISTORY ------------------------------------------------
003800
003900/*****************************************************************
004000*                                                                *
004100*    ENVIRONMENT DIVISION                                        *
004200*                                                                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600******************************************************************
004700*    CONFIGURATION SECTION                                       *
004800******************************************************************
004900 CONFIGURATION SECTION.
005000
005100 SOURCE-COMPUTER. IBM-2086-A04-140.
005200 OBJECT-COMPUTER. IBM-2086-A04-140.
005300
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
005700            OFF STATUS IS DEBUG-TRACE-OFF
005800     CLASS VCL-DIGIT IS '0' THRU '9'.
005900
006000******************************************************************
006100*    INPUT-OUTPUT SECTION                                        *
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400
006500 FILE-CONTROL.
006600
006700/*****************************************************************
006800*                                                                *
006900*    DATA DIVISION                                               *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300
007400******************************************************************
007500*    WORKING-STORAGE SECTION                                     *
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800
007900 01  WS-FIELDS.
008000     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008100     05  THIS-PGM                  PIC  X(08)   VALUE 'VERCLAS'.
008200     05  VCL-TEXT-LEN              PIC S9(04)   BINARY.
008300     05  VCL-SCAN-POS              PIC S9(04)   BINARY.
008400     05  VCL-RUN-START             PIC S9(04)   BINARY.
008500     05  VCL-RUN-LEN               PIC S9(04)   BINARY.
008600     05  FILLER                    PIC  X(01)   VALUE SPACE.
008700     05  VCL-SAVE-MAJOR            PIC  X(10).
008800     05  VCL-SAVE-MINOR-TEXT       PIC  X(15).
008900
009000* MINOR-IS-NON-NUMERIC SWITCH - 77-LEVEL PER DP STANDARDS
009100* BULLETIN 01-04.
009200 77  VCL-MINOR-IS-X-SW             PIC  X(01)   VALUE 'N'.
009300     88  VCL-MINOR-IS-X                           VALUE 'Y'.
009400
009500* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8) - HOLDS THE
009600* SCAN POSITION AT THE POINT A RULE GIVES UP, VIEWED AS A
009700* HALFWORD PAIR AND AS RAW BYTES.
009800 01  WS-TRACE-WORD                PIC S9(08)   COMP.
009900 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
010000     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
010100     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
010200 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
010300     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
010400
010500* VERSION TEXT UNDER CLASSIFICATION, SEEN AS A BYTE TABLE FOR
010600* THE RULE 1 AND RULE 3 SCANS.
010700 01  VCL-WORK-TEXT                 PIC  X(60).
010800 01  VCL-WORK-CHARS REDEFINES VCL-WORK-TEXT
010900                                   OCCURS 60 TIMES
011000                                   INDEXED BY VCL-CHR-IDX
011100                                   PIC  X(01).
011200
011300* PARAMETER BLOCKS FOR THE SUBORDINATE CALLS THIS PROGRAM MAKES
011400* TO URLDEC (TEXT CLEANING) AND RELTRN (RELEASE-TRAIN SPLIT) -
011500* THESE ARE OWNED BY VERCLAS, NOT RECEIVED FROM ITS OWN CALLER.
011600 COPY URLDECW.
011700 COPY RELTRNW.
011800
011900/*****************************************************************
012000*                                                                *
012100*    LINKAGE SECTION                                             *
012200*                                                                *
012300******************************************************************
012400 LINKAGE SECTION.
012500
012600 COPY VERCLASW.
012700
012800/*****************************************************************
012900*                                                                *
013000*    PROCEDURE DIVISION                                          *
013100*                                                                *
013200******************************************************************
013300 PROCEDURE DIVISION USING VERCLAS-PARMS.
013400
013500******************************************************************
013600*    MAINLINE ROUTINE                                            *
013700******************************************************************
013800 A00-MAINLINE-ROUTINE.
013900
014000     MOVE ZERO                   TO VCL-RETN.
014100     MOVE SPACES                 TO VCL-ID
014200                                    VCL-MAJOR
014300                                    VCL-MINOR
014400                                    VCL-TRAIN-NAME.
014500     SET  VCL-UNCLASSIFIED       TO TRUE.
014600
014700     IF  VCL-REQUEST-FULL
014800         PERFORM B10-CLEAN-THE-TEXT THRU B15-EXIT
014900     ELSE
015000         MOVE VCL-VERSION-TEXT   TO VCL-ID
015100     END-IF.
015200
015300     MOVE VCL-ID                 TO VCL-WORK-TEXT.
015400     PERFORM B20-FIND-TEXT-LENGTH THRU B25-EXIT.
015500
015600     PERFORM C10-TRY-STANDARD-RULE THRU C19-EXIT.
015700
015800     IF  VCL-UNCLASSIFIED AND NOT VCL-REQUEST-STANDARD-ONLY
015900         PERFORM C20-TRY-RELEASE-TRAIN-RULE THRU C29-EXIT
016000     END-IF.
016100
016200     IF  VCL-UNCLASSIFIED AND NOT VCL-REQUEST-STANDARD-ONLY
016300         PERFORM C30-TRY-LEGACY-RULE THRU C39-EXIT
016400     END-IF.
016500
016600     IF  DEBUG-TRACE-ON
016700         PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
016800     END-IF.
016900
017000     GOBACK.
017100
017200/*****************************************************************
017300*    UNDO PERCENT-ESCAPING AND STRIP UP TO THE LAST "?" BEFORE   *
017400*    CLASSIFICATION IS ATTEMPTED                                 *
017500******************************************************************
017600 B10-CLEAN-THE-TEXT.
017700
017800     MOVE VCL-VERSION-TEXT       TO UDC-RAW-TEXT.
017900     CALL 'URLDEC' USING URLDEC-PARMS.
018000     IF  UDC-RETN NOT = ZERO
018100         DISPLAY 'VERCLAS - URLDEC CALL FAILED, RETN = '
018200                 UDC-RETN
018300         MOVE VCL-VERSION-TEXT   TO VCL-ID
018400     ELSE
018500         MOVE UDC-CLEAN-TEXT     TO VCL-ID
018600     END-IF.
018700
018800 B15-EXIT.
018900     EXIT.
019000
019100/*****************************************************************
019200*    DETERMINE THE LENGTH OF THE TEXT BEFORE ITS TRAILING        *
019300*    SPACE PADDING                                                *
019400******************************************************************
019500 B20-FIND-TEXT-LENGTH.
019600
019700     MOVE 60                     TO VCL-TEXT-LEN.
019800     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
019900       WITH TEST BEFORE
020000       VARYING VCL-TEXT-LEN FROM 60 BY -1
020100         UNTIL VCL-TEXT-LEN = ZERO
020200            OR VCL-WORK-CHARS(VCL-TEXT-LEN) NOT = SPACE.
020300
020400 B25-EXIT.
020500     EXIT.
020600
020700/*****************************************************************
020800*    RULE 1 - MAJOR[.MINOR[.PATCH[(.|-)QUALIFIER]]], NO GAPS     *
020900*    ALLOWED BETWEEN COMPONENTS                                  *
021000******************************************************************
021100 C10-TRY-STANDARD-RULE.
021200
021300     MOVE SPACES                 TO VCL-SAVE-MAJOR
021400                                    VCL-SAVE-MINOR-TEXT.
021500
021600     IF  VCL-TEXT-LEN = ZERO
021700         GO TO C19-EXIT
021800     END-IF.
021900
022000* SCAN THE MAJOR DIGIT RUN.
022100     MOVE 1                      TO VCL-RUN-START.
022200     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
022300       VARYING VCL-SCAN-POS FROM 1 BY 1
022400         UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
022500            OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT.
022600     IF  VCL-SCAN-POS = VCL-RUN-START
022700* NO LEADING DIGITS AT ALL - RULE 1 DOES NOT APPLY.
022800         GO TO C19-EXIT
022900     END-IF.
023000     COMPUTE VCL-RUN-LEN = VCL-SCAN-POS - VCL-RUN-START.
023100     MOVE VCL-WORK-TEXT(VCL-RUN-START:VCL-RUN-LEN)
023200                                 TO VCL-SAVE-MAJOR.
023300
023400     IF  VCL-SCAN-POS > VCL-TEXT-LEN
023500* MAJOR ALONE CONSUMED THE WHOLE STRING - A BARE NUMBER MATCHES.
023600         GO TO C10-ACCEPT
023700     END-IF.
023800
023900     IF  VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '.'
024000* NO "." AFTER MAJOR - NOT A STANDARD VERSION.
024100         GO TO C19-EXIT
024200     END-IF.
024300     ADD  1                      TO VCL-SCAN-POS.
024400
024500* SCAN THE MINOR DIGIT RUN.
024600     MOVE VCL-SCAN-POS           TO VCL-RUN-START.
024700     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
024800       VARYING VCL-SCAN-POS FROM VCL-SCAN-POS BY 1
024900         UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
025000            OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT.
025100     IF  VCL-SCAN-POS = VCL-RUN-START
025200* "." WAS NOT FOLLOWED BY A DIGIT - RULE 1 DOES NOT APPLY.
025300         GO TO C19-EXIT
025400     END-IF.
025500     COMPUTE VCL-RUN-LEN = VCL-SCAN-POS - VCL-RUN-START.
025600     MOVE VCL-WORK-TEXT(VCL-RUN-START:VCL-RUN-LEN)
025700                                 TO VCL-SAVE-MINOR-TEXT.
025800
025900     IF  VCL-SCAN-POS > VCL-TEXT-LEN
026000* MAJOR.MINOR CONSUMED THE WHOLE STRING.
026100         GO TO C10-ACCEPT
026200     END-IF.
026300
026400     IF  VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '.'
026500* MINOR WAS NOT FOLLOWED BY A PATCH COMPONENT - REJECT (THIS IS
026600* WHAT KEEPS "1.0-RC1" OUT OF THE STANDARD RULE).
026700         GO TO C19-EXIT
026800     END-IF.
026900     ADD  1                      TO VCL-SCAN-POS.
027000
027100* SCAN THE PATCH DIGIT RUN.
027200     MOVE VCL-SCAN-POS           TO VCL-RUN-START.
027300     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
027400       VARYING VCL-SCAN-POS FROM VCL-SCAN-POS BY 1
027500         UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
027600            OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT.
027700     IF  VCL-SCAN-POS = VCL-RUN-START
027800* "." WAS NOT FOLLOWED BY A PATCH DIGIT - REJECT.
027900         GO TO C19-EXIT
028000     END-IF.
028100
028200     IF  VCL-SCAN-POS > VCL-TEXT-LEN
028300* MAJOR.MINOR.PATCH CONSUMED THE WHOLE STRING.
028400         GO TO C10-ACCEPT
028500     END-IF.
028600
028700     IF  VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '.'
028800      AND VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '-'
028900* WHATEVER FOLLOWS THE PATCH IS NOT A VALID QUALIFIER SEPARATOR.
029000         GO TO C19-EXIT
029100     END-IF.
029200
029300* REST OF THE STRING IS THE QUALIFIER - ANY CONTENT IS ACCEPTED.
029400     GO TO C10-ACCEPT.
029500
029600 C10-ACCEPT.
029700     MOVE VCL-SAVE-MAJOR         TO VCL-MAJOR.
029800     IF  VCL-SAVE-MINOR-TEXT NOT = SPACES
029900         STRING VCL-SAVE-MAJOR DELIMITED BY SPACE
030000                '.'             DELIMITED BY SIZE
030100                VCL-SAVE-MINOR-TEXT DELIMITED BY SPACE
030200                INTO VCL-MINOR
030300     END-IF.
030400     SET  VCL-MATCHED-STANDARD   TO TRUE.
030500
030600 C19-EXIT.
030700     EXIT.
030800
030900/*****************************************************************
031000*    RULE 2 - ONE RUN OF LETTERS, ONE SEPARATOR, A QUALIFIER -   *
031100*    HANDED OFF TO RELTRN                                        *
031200******************************************************************
031300 C20-TRY-RELEASE-TRAIN-RULE.
031400
031500     MOVE VCL-ID                 TO RLT-VERSION-TEXT.
031600     CALL 'RELTRN' USING RELTRN-PARMS.
031700
031800     IF  RLT-RETN NOT = ZERO
031900         DISPLAY 'VERCLAS - RELTRN CALL FAILED, RETN = '
032000                 RLT-RETN
032100         GO TO C29-EXIT
032200     END-IF.
032300
032400     IF  RLT-PATTERN-MATCHED
032500         MOVE RLT-NAME           TO VCL-TRAIN-NAME
032600         SET  VCL-MATCHED-RELEASE-TRAIN TO TRUE
032700     END-IF.
032800
032900 C29-EXIT.
033000     EXIT.
033100
033200/*****************************************************************
033300*    RULE 3 - MAJOR.MINOR-OR-X, OPTIONAL (.|-) QUALIFIER AND AN  *
033400*    OPTIONAL TRAILING DIGIT SUFFIX                              *
033500******************************************************************
033600 C30-TRY-LEGACY-RULE.
033700
033800     MOVE SPACES                 TO VCL-SAVE-MAJOR
033900                                    VCL-SAVE-MINOR-TEXT.
034000     MOVE 'N'                    TO VCL-MINOR-IS-X-SW.
034100
034200     IF  VCL-TEXT-LEN = ZERO
034300         GO TO C39-EXIT
034400     END-IF.
034500
034600* SCAN THE MAJOR DIGIT RUN.
034700     MOVE 1                      TO VCL-RUN-START.
034800     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
034900       VARYING VCL-SCAN-POS FROM 1 BY 1
035000         UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
035100            OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT.
035200     IF  VCL-SCAN-POS = VCL-RUN-START
035300         GO TO C39-EXIT
035400     END-IF.
035500     COMPUTE VCL-RUN-LEN = VCL-SCAN-POS - VCL-RUN-START.
035600     MOVE VCL-WORK-TEXT(VCL-RUN-START:VCL-RUN-LEN)
035700                                 TO VCL-SAVE-MAJOR.
035800
035900     IF  VCL-SCAN-POS > VCL-TEXT-LEN
036000* NO "." - LEGACY RULE REQUIRES A MINOR COMPONENT.
036100         GO TO C39-EXIT
036200     END-IF.
036300     IF  VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '.'
036400         GO TO C39-EXIT
036500     END-IF.
036600     ADD  1                      TO VCL-SCAN-POS.
036700
036800     IF  VCL-SCAN-POS > VCL-TEXT-LEN
036900         GO TO C39-EXIT
037000     END-IF.
037100
037200     IF  VCL-WORK-CHARS(VCL-SCAN-POS) = 'x'
037300* MINOR IS THE LITERAL LETTER "X".
037400         MOVE 'x'                TO VCL-SAVE-MINOR-TEXT
037500         SET  VCL-MINOR-IS-X     TO TRUE
037600         ADD  1                  TO VCL-SCAN-POS
037700     ELSE
037800         MOVE VCL-SCAN-POS       TO VCL-RUN-START
037900         PERFORM Y90-SCAN-STEP THRU Y90-EXIT
038000           VARYING VCL-SCAN-POS FROM VCL-SCAN-POS BY 1
038100             UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
038200                OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT
038300         IF  VCL-SCAN-POS = VCL-RUN-START
038400             GO TO C39-EXIT
038500         END-IF
038600         COMPUTE VCL-RUN-LEN = VCL-SCAN-POS - VCL-RUN-START
038700         MOVE VCL-WORK-TEXT(VCL-RUN-START:VCL-RUN-LEN)
038800                                 TO VCL-SAVE-MINOR-TEXT
038900     END-IF.
039000
039100     IF  VCL-SCAN-POS > VCL-TEXT-LEN
039200* MAJOR.MINOR CONSUMED THE WHOLE STRING - NO QUALIFIER PRESENT.
039300         GO TO C30-ACCEPT
039400     END-IF.
039500
039600     IF  VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '.'
039700      AND VCL-WORK-CHARS(VCL-SCAN-POS) NOT = '-'
039800         GO TO C39-EXIT
039900     END-IF.
040000     ADD  1                      TO VCL-SCAN-POS.
040100
040200* QUALIFIER MUST BE AT LEAST ONE NON-DIGIT BYTE.
040300     IF  VCL-SCAN-POS > VCL-TEXT-LEN
040400         GO TO C39-EXIT
040500     END-IF.
040600     IF  VCL-WORK-CHARS(VCL-SCAN-POS) VCL-DIGIT
040700         GO TO C39-EXIT
040800     END-IF.
040900     PERFORM Y90-SCAN-STEP THRU Y90-EXIT
041000       VARYING VCL-SCAN-POS FROM VCL-SCAN-POS BY 1
041100         UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
041200            OR VCL-WORK-CHARS(VCL-SCAN-POS) VCL-DIGIT.
041300
041400* AN OPTIONAL TRAILING DIGIT SUFFIX MAY FOLLOW THE QUALIFIER.
041500     IF  VCL-SCAN-POS <= VCL-TEXT-LEN
041600         PERFORM Y90-SCAN-STEP THRU Y90-EXIT
041700           VARYING VCL-SCAN-POS FROM VCL-SCAN-POS BY 1
041800             UNTIL VCL-SCAN-POS > VCL-TEXT-LEN
041900                OR VCL-WORK-CHARS(VCL-SCAN-POS) NOT VCL-DIGIT
042000     END-IF.
042100
042200     IF  VCL-SCAN-POS NOT > VCL-TEXT-LEN
042300* SOMETHING IS LEFT OVER AFTER THE OPTIONAL SUFFIX - REJECT.
042400         GO TO C39-EXIT
042500     END-IF.
042600
042700 C30-ACCEPT.
042800     MOVE VCL-SAVE-MAJOR         TO VCL-MAJOR.
042900     STRING VCL-SAVE-MAJOR DELIMITED BY SPACE
043000            '.'             DELIMITED BY SIZE
043100            VCL-SAVE-MINOR-TEXT DELIMITED BY SPACE
043200            INTO VCL-MINOR.
043300     SET  VCL-MATCHED-LEGACY     TO TRUE.
043400
043500 C39-EXIT.
043600     EXIT.
043700
043800/*****************************************************************
043900*    OPTIONAL DEBUG TRACE - UPSI-8 ON - SHOWS WHERE THE LAST     *
044000*    SCAN LEFT OFF                                                *
044100******************************************************************
044200 Z90-DEBUG-DUMP.
044300
044400     MOVE VCL-SCAN-POS           TO WS-TRACE-WORD.
044500     DISPLAY 'VERCLAS TRACE - TEXT=' VCL-ID
044600             ' RULE=' VCL-MATCH-RULE
044700             ' HALVES=' WS-TRACE-HALF-1 '/' WS-TRACE-HALF-2.
044800
044900 Z90-EXIT.
045000     EXIT.
045100
045200/*****************************************************************
045300*    SHARED NO-OP STEP TARGET FOR THE RULE SCANS ABOVE - THE     *
045400*    SCANNING WORK HAPPENS ENTIRELY IN THE VARYING/UNTIL CLAUSE  *
045500******************************************************************
045600 Y90-SCAN-STEP.
045700 Y90-EXIT.
045800     EXIT.
