000100******************************************************************
000200*                                                                *
000300*    RELTRNW  --  RELTRN SUBROUTINE PARAMETER BLOCK              *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  RELTRN (LINKAGE) AND ITS CALLER VERCLAS (WORKING-  *
000700*             STORAGE)                                          *
000800*  PURPOSE....SPLITS A "NAME-QUALIFIER" STYLE RELEASE TRAIN      *
000900*             IDENTIFIER (INGALLS-SR5-1, DALSTON.SR4) INTO A     *
001000*             TRAIN NAME AND A QUALIFIER.                        *
001100******************************************************************
001200* CHANGE HISTORY ------------------------------------------------
001300* 06/09/1987 RAW ORIGINAL PARAMETER BLOCK.                        CR870609
001400* END OF HISTORY ------------------------------------------------
001500
001600 01  RELTRN-PARMS.
001700     05  RLT-VERSION-TEXT          PIC  X(60).
001800     05  RLT-NAME                  PIC  X(30).
001900     05  RLT-QUALIFIER             PIC  X(30).
002000     05  RLT-MATCHED               PIC  X(01).
002100         88  RLT-PATTERN-MATCHED                 VALUE 'Y'.
002200         88  RLT-PATTERN-REJECTED                VALUE 'N'.
002300     05  RLT-RETN                  PIC S9(04)   BINARY.
002400     05  FILLER                    PIC  X(05).
