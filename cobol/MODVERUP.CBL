000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    MODVERUP.
000900 AUTHOR.        T L HARMON.
001000 DATE-WRITTEN.  JUNE 1987.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       NIGHTLY CATALOG MODULE DOWNLOAD-STAT PASS - FOR
001500*               EACH UNANNOTATED STAT LINE ON A MODULE RECORD,
001600*               CLASSIFY ITS RAW VERSION TEXT AND SET THE
001700*               MAJOR/MINOR OR RELEASE-TRAIN ANNOTATION.  A
001800*               RECORD IS REWRITTEN ONLY WHEN AT LEAST ONE OF
001900*               ITS STAT LINES WAS ACTUALLY ANNOTATED THIS PASS.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 06/09/1987 RAW ORIGINAL PROGRAM.                                CR870609
002300* 02/14/1989 TLH RAISED DL-STAT OCCURS LIMIT TO MATCH DLDFILE'S   CR890214
002400*                RAISED LIMIT (300 TO 999).
002500* 08/07/1990 TLH VERSION TEXT IS NO LONGER URL-DECODED BEFORE     CR900807
002600*                CLASSIFICATION HERE - THE RAW STAT TEXT IS
002700*                CLASSIFIED AS RECEIVED (SEE VERCLAS).
002800* 11/30/1991 CMD UPSI-7 REPORT/UPDATE SWITCH ADDED.               CR911130
002900* 09/21/1998 TLH Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR980921
003000*                FIELDS.  NO CHANGES REQUIRED.
003100* 04/02/2002 CMD CONVERTED WS-EOF-SW AND WS-RECORD-CHANGED-SW TO  CR020402
003200*                77-LEVEL ITEMS PER DP STANDARDS BULLETIN 01-04.
003300* 09/19/2005 TLH DLDFILE LAYOUT WAS WIDENED WITH SUBMISSION DATE/ CR050919
003400*                TIME, REQUESTOR, ENVIRONMENT, PRIORITY AND RESULT
003500*                FIELDS - PROGRAM RECOMPILED, NO LOGIC CHANGE.
003600* 03/11/2008 CMD ADDED FILE1-STAT/FILE2-STAT FILE STATUS CHECKING CR080311
003700*                ON DOWNLOAD-IN AND DOWNLOAD-OUT-AGGREGATES - A BAD
003800*                TAPE MOUNT ON THE AGGREGATE SIDE HAD BEEN GOING
003900*                UNNOTICED.
004000* 02/18/2014 TLH PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR140218
004100*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
004200* END OF HISTORY ------------------------------------------------
004300
004400/*****************************************************************
004500*                                                                *
004600*    ENVIRONMENT DIVISION                                        *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000
005100******************************************************************
005200*    CONFIGURATION SECTION                                       *
005300******************************************************************
005400 CONFIGURATION SECTION.
005500
005600 SOURCE-COMPUTER. IBM-2086-A04-140.
005700 OBJECT-COMPUTER. IBM-2086-A04-140.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-7 ON STATUS IS WITH-UPDATES
006200            OFF STATUS IS REPORT-ONLY
006300     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
006400            OFF STATUS IS DEBUG-TRACE-OFF.
006500
006600******************************************************************
006700*    INPUT-OUTPUT SECTION                                        *
006800******************************************************************
006900 INPUT-OUTPUT SECTION.
007000
007100 FILE-CONTROL.
007200
007300     SELECT DOWNLOAD-IN          ASSIGN TO DLDIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FILE1-STAT FILE1-FDBK.
007600
007700     SELECT DOWNLOAD-OUT-VERSIONS ASSIGN TO DLDOUTV
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS FILE2-STAT FILE2-FDBK.
008000
008100/*****************************************************************
008200*                                                                *
008300*    DATA DIVISION                                               *
008400*                                                                *
008500******************************************************************
008600 DATA DIVISION.
008700
008800******************************************************************
008900*    FILE SECTION                                                *
009000******************************************************************
009100 FILE SECTION.
009200
009300 FD  DOWNLOAD-IN
009400     LABEL RECORDS ARE STANDARD
009500     RECORD IS VARYING IN SIZE FROM 2154 TO 135021 CHARACTERS
009600             DEPENDING ON WS-DLDIN-RECL.
009700 COPY DLDFILE.
009800
009900 FD  DOWNLOAD-OUT-VERSIONS
010000     LABEL RECORDS ARE STANDARD
010100     RECORD IS VARYING IN SIZE FROM 2154 TO 135021 CHARACTERS
010200             DEPENDING ON WS-DLDOUT-RECL.
010300 01  DOWNLOAD-OUTV-RECORD          PIC  X(135021).
010400 01  DOWNLOAD-OUTV-FIRST-BYTES REDEFINES DOWNLOAD-OUTV-RECORD.
010500     05  DLV-OUT-LEAD-BYTES        OCCURS 120 TIMES
010600                                   INDEXED BY DLV-OUT-LEAD-IDX
010700                                   PIC  X(01).
010800     05  FILLER                    PIC  X(134901).
010900
011000******************************************************************
011100*    WORKING-STORAGE SECTION                                     *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500 01  WS-FIELDS.
011600     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011700     05  THIS-PGM                  PIC  X(08)   VALUE 'MODVERUP'.
011800     05  WS-DLDIN-RECL             PIC S9(08)   COMP.
011900     05  WS-DLDOUT-RECL            PIC S9(08)   COMP.
012000     05  FILLER                    PIC  X(04)   VALUE SPACES.
012100     05  WS-RECS-READ              PIC S9(09)   COMP-3.
012200     05  WS-RECS-UPDATED           PIC S9(09)   COMP-3.
012300     05  WS-RECS-SKIPPED           PIC S9(09)   COMP-3.
012400
012500* FILE STATUS / FEEDBACK FIELDS FOR DOWNLOAD-IN AND DOWNLOAD-OUT-
012600* VERSIONS - ADDED CR080311.
012700 01  WS-FILE-STATUSES.
012800     05  FILE1-STAT                PIC  X(02).
012900         88  FILE1-STATUS-NORMAL               VALUE '00'.
013000         88  FILE1-STATUS-EOF                   VALUE '10'.
013100     05  FILE1-FDBK                PIC  X(06).
013200     05  FILE2-STAT                PIC  X(02).
013300         88  FILE2-STATUS-NORMAL               VALUE '00'.
013400     05  FILE2-FDBK                PIC  X(06).
013500     05  FILLER                    PIC  X(04)   VALUE SPACES.
013600
013700* EOF / RECORD-CHANGED SWITCHES - 77-LEVEL PER DP STANDARDS
013800* BULLETIN 01-04.
013900 77  WS-EOF-SW                     PIC  X(01)   VALUE 'N'.
014000     88  WS-END-OF-FILE                         VALUE 'Y'.
014100 77  WS-RECORD-CHANGED-SW          PIC  X(01)   VALUE 'N'.
014200     88  WS-RECORD-WAS-CHANGED                   VALUE 'Y'.
014300
014400 01  WS-EDIT-LINE.
014500     05  WS-EDIT-READ              PIC  ZZ,ZZZ,ZZ9.
014600     05  WS-EDIT-UPDATED           PIC  ZZ,ZZZ,ZZ9.
014700     05  WS-EDIT-SKIPPED           PIC  ZZ,ZZZ,ZZ9.
014800     05  FILLER                    PIC  X(05).
014900
015000* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
015100 01  WS-TRACE-WORD                PIC S9(08)   COMP.
015200 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
015300     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
015400     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
015500 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
015600     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
015700
015800 COPY VERCLASW.
015900
016000* PARAMETER BLOCK FOR THE SUBORDINATE CALL THIS PROGRAM MAKES TO
016100* STATHDLR, TO LAY DOWN ONE AUDIT-TRAIL LINE PER STAT LINE THAT
016200* GOT A NEW ANNOTATION THIS PASS.
016300 COPY STATHDLW.
016400
016500/*****************************************************************
016600*                                                                *
016700*    PROCEDURE DIVISION                                          *
016800*                                                                *
016900******************************************************************
017000 PROCEDURE DIVISION.
017100
017200******************************************************************
017300*    MAINLINE ROUTINE                                            *
017400******************************************************************
017500 A00-MAINLINE-ROUTINE.
017600
017700     PERFORM A10-INITIALIZATION     THRU A19-EXIT.
017800     PERFORM B00-PROCESS-ONE-RECORD THRU B99-EXIT
017900         UNTIL WS-END-OF-FILE.
018000     PERFORM A90-END-OF-JOB         THRU A99-EXIT.
018100
018200     STOP RUN.
018300
018400 A10-INITIALIZATION.
018500
018600     MOVE ZERO                   TO WS-RECS-READ
018700                                    WS-RECS-UPDATED
018800                                    WS-RECS-SKIPPED.
018900     MOVE 'N'                    TO WS-EOF-SW.
019000
019100     OPEN INPUT  DOWNLOAD-IN.
019200     IF  NOT FILE1-STATUS-NORMAL
019300         DISPLAY 'MODVERUP - OPEN FAILED ON DOWNLOAD-IN, STATUS = '
019400                 FILE1-STAT ' FDBK = ' FILE1-FDBK
019500         MOVE 16                 TO RETURN-CODE
019600         STOP RUN
019700     END-IF.
019800
019900     OPEN OUTPUT DOWNLOAD-OUT-VERSIONS.
020000     IF  NOT FILE2-STATUS-NORMAL
020100         DISPLAY 'MODVERUP - OPEN FAILED ON DOWNLOAD-OUT-VERS, '
020200                 'STATUS = ' FILE2-STAT ' FDBK = ' FILE2-FDBK
020300         MOVE 16                 TO RETURN-CODE
020400         STOP RUN
020500     END-IF.
020600
020700     PERFORM R10-READ-DOWNLOAD-IN THRU R19-EXIT.
020800
020900 A19-EXIT.
021000     EXIT.
021100
021200 A90-END-OF-JOB.
021300
021400     CLOSE DOWNLOAD-IN
021500           DOWNLOAD-OUT-VERSIONS.
021600
021700     MOVE WS-RECS-READ            TO WS-EDIT-READ.
021800     MOVE WS-RECS-UPDATED         TO WS-EDIT-UPDATED.
021900     MOVE WS-RECS-SKIPPED         TO WS-EDIT-SKIPPED.
022000
022100     DISPLAY 'MODVERUP - RECORDS READ    = ' WS-EDIT-READ.
022200     DISPLAY 'MODVERUP - RECORDS UPDATED = ' WS-EDIT-UPDATED.
022300     DISPLAY 'MODVERUP - RECORDS SKIPPED = ' WS-EDIT-SKIPPED.
022400     IF  REPORT-ONLY
022500         DISPLAY 'MODVERUP - RUN IN REPORT-ONLY MODE, NO '
022600                 'OUTPUT RECORDS WERE WRITTEN'
022700     END-IF.
022800
022900 A99-EXIT.
023000     EXIT.
023100
023200/*****************************************************************
023300*    MAIN PROCESSING LOOP - ONE MODULE DOWNLOAD RECORD PER PASS  *
023400******************************************************************
023500 B00-PROCESS-ONE-RECORD.
023600
023700     ADD  1                      TO WS-RECS-READ.
023800     MOVE 'N'                    TO WS-RECORD-CHANGED-SW.
023900
024000     PERFORM C00-CLASSIFY-ONE-STAT THRU C99-EXIT
024100       VARYING DL-STAT-IDX FROM 1 BY 1
024200         UNTIL DL-STAT-IDX > DL-STAT-COUNT.
024300
024400     IF  WS-RECORD-WAS-CHANGED
024500         PERFORM D00-WRITE-DOWNLOAD-OUT THRU D99-EXIT
024600         ADD  1                  TO WS-RECS-UPDATED
024700     ELSE
024800         ADD  1                  TO WS-RECS-SKIPPED
024900     END-IF.
025000
025100     PERFORM R10-READ-DOWNLOAD-IN THRU R19-EXIT.
025200
025300 B99-EXIT.
025400     EXIT.
025500
025600/*****************************************************************
025700*    CLASSIFY ONE STAT LINE IF IT IS NOT ALREADY ANNOTATED       *
025800******************************************************************
025900 C00-CLASSIFY-ONE-STAT.
026000
026100     IF  STAT-MAJOR-SET(DL-STAT-IDX)
026200      OR STAT-MINOR-SET(DL-STAT-IDX)
026300      OR STAT-TRAIN-SET(DL-STAT-IDX)
026400         GO TO C99-EXIT
026500     END-IF.
026600
026700     SET  VCL-REQUEST-RAW-FULL   TO TRUE.
026800     MOVE STAT-VERSION(DL-STAT-IDX) TO VCL-VERSION-TEXT.
026900     CALL 'VERCLAS' USING VERCLAS-PARMS.
027000
027100     IF  VCL-RETN NOT = ZERO
027200         DISPLAY 'MODVERUP - VERCLAS CALL FAILED, RETN = '
027300                 VCL-RETN
027400         GO TO C99-EXIT
027500     END-IF.
027600
027700     EVALUATE TRUE
027800         WHEN VCL-MATCHED-STANDARD OR VCL-MATCHED-LEGACY
027900             MOVE VCL-MAJOR      TO STAT-VERSION-MAJOR(DL-STAT-IDX)
028000             MOVE VCL-MINOR      TO STAT-VERSION-MINOR(DL-STAT-IDX)
028100             MOVE 1              TO STAT-HAS-VERSION-MAJOR(DL-STAT-IDX)
028200             MOVE 1              TO STAT-HAS-VERSION-MINOR(DL-STAT-IDX)
028300             SET  WS-RECORD-WAS-CHANGED TO TRUE
028400             PERFORM C50-AUDIT-THE-STAT THRU C59-EXIT
028500         WHEN VCL-MATCHED-RELEASE-TRAIN
028600             MOVE VCL-TRAIN-NAME TO STAT-RELEASE-TRAIN(DL-STAT-IDX)
028700             MOVE 1              TO STAT-HAS-RELEASE-TRAIN(DL-STAT-IDX)
028800             SET  WS-RECORD-WAS-CHANGED TO TRUE
028900             PERFORM C50-AUDIT-THE-STAT THRU C59-EXIT
029000         WHEN OTHER
029100             DISPLAY 'MODVERUP - WARNING - VERSION NOT '
029200                     'CLASSIFIED, GROUP=' DL-GROUP-ID
029300                     ' ARTIFACT=' DL-ARTIFACT-ID
029400                     ' TEXT=' STAT-VERSION(DL-STAT-IDX)
029500     END-EVALUATE.
029600
029700 C99-EXIT.
029800     EXIT.
029900
030000/*****************************************************************
030100*    LAY DOWN ONE AUDIT-TRAIL LINE FOR A STAT LINE THAT JUST     *
030200*    RECEIVED A NEW ANNOTATION, VIA STATHDLR                     *
030300******************************************************************
030400 C50-AUDIT-THE-STAT.
030500
030600     MOVE DL-ID                  TO STHD-ENV-ID.
030700     MOVE DL-INDEX               TO STHD-ENV-INDEX.
030800     MOVE DL-TYPE                TO STHD-ENV-TYPE.
030900     MOVE DL-GROUP-ID            TO STHD-GROUP-ID.
031000     MOVE DL-ARTIFACT-ID         TO STHD-ARTIFACT-ID.
031100     MOVE STAT-VERSION(DL-STAT-IDX)       TO STHD-STAT-VERSION.
031200     MOVE STAT-COUNT-VALUE(DL-STAT-IDX)   TO STHD-STAT-COUNT-VALUE.
031300     MOVE STAT-SOURCE(DL-STAT-IDX)        TO STHD-STAT-SOURCE.
031400     MOVE STAT-VERSION-MAJOR(DL-STAT-IDX) TO STHD-STAT-VERSION-MAJOR.
031500     MOVE STAT-VERSION-MINOR(DL-STAT-IDX) TO STHD-STAT-VERSION-MINOR.
031600     MOVE STAT-RELEASE-TRAIN(DL-STAT-IDX) TO STHD-STAT-RELEASE-TRAIN.
031700
031800     CALL 'STATHDLR' USING STATHDLR-PARMS.
031900
032000     IF  STHD-RETN NOT = ZERO
032100         DISPLAY 'MODVERUP - STATHDLR CALL FAILED, RETN = '
032200                 STHD-RETN
032300     ELSE
032400         DISPLAY 'MODVERUP AUDIT - ' STHD-LINE
032500     END-IF.
032600
032700 C59-EXIT.
032800     EXIT.
032900
033000/*****************************************************************
033100*    WRITE THE ANNOTATED RECORD, UNLESS THE JOB IS RUNNING IN    *
033200*    REPORT-ONLY MODE                                             *
033300******************************************************************
033400 D00-WRITE-DOWNLOAD-OUT.
033500
033600     IF  WITH-UPDATES
033700         COMPUTE WS-DLDOUT-RECL = 370 + (DL-STAT-COUNT * 133)
033800                                       + 1784
033900         WRITE DOWNLOAD-OUTV-RECORD FROM DOWNLOAD-RECORD
034000         IF  NOT FILE2-STATUS-NORMAL
034100             DISPLAY 'MODVERUP - WRITE FAILED ON DOWNLOAD-OUT-'
034200                     'VERS, STATUS = ' FILE2-STAT ' FDBK = '
034300                     FILE2-FDBK
034400             MOVE 16             TO RETURN-CODE
034500             STOP RUN
034600         END-IF
034700         IF  DEBUG-TRACE-ON
034800             PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
034900         END-IF
035000     END-IF.
035100
035200 D99-EXIT.
035300     EXIT.
035400
035500/*****************************************************************
035600*    READ THE NEXT MODULE DOWNLOAD RECORD, FLAGGING END OF FILE  *
035700******************************************************************
035800 R10-READ-DOWNLOAD-IN.
035900
036000     READ DOWNLOAD-IN
036100         AT END
036200             SET  WS-END-OF-FILE TO TRUE
036300     END-READ.
036400
036500     IF  NOT WS-END-OF-FILE AND NOT FILE1-STATUS-NORMAL
036600         DISPLAY 'MODVERUP - READ FAILED ON DOWNLOAD-IN, STATUS = '
036700                 FILE1-STAT ' FDBK = ' FILE1-FDBK
036800         MOVE 16                 TO RETURN-CODE
036900         STOP RUN
037000     END-IF.
037100
037200 R19-EXIT.
037300     EXIT.
037400
037500/*****************************************************************
037600*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
037700******************************************************************
037800 Z90-DEBUG-DUMP.
037900
038000     MOVE WS-DLDOUT-RECL          TO WS-TRACE-WORD.
038100     DISPLAY 'MODVERUP TRACE - RECL=' WS-TRACE-HALF-1
038200             '/' WS-TRACE-HALF-2
038300             ' LEAD=' DLV-OUT-LEAD-BYTES(1) DLV-OUT-LEAD-BYTES(2).
038400
038500 Z90-EXIT.
038600     EXIT.
