000100******************************************************************
000200*                                                                *
000300*    DEPIDCMW  --  DEPIDCMP SUBROUTINE PARAMETER BLOCK           *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  DEPIDCMP (LINKAGE) AND ITS CALLERS (WORKING-       *
000700*             STORAGE) - DEPIDUPD, PRJINDEX                      *
000800*  PURPOSE....SORTS A CATALOG RECORD'S RAW DEPENDENCY ID LIST    *
000900*             INTO ASCENDING ORDER AND SPACE-JOINS IT INTO ONE   *
001000*             DEPENDENCIES-ID STRING, OR RETURNS THE LITERAL     *
001100*             "_none" WHEN THE LIST IS EMPTY.                    *
001200******************************************************************
001300* CHANGE HISTORY ------------------------------------------------
001400* 08/12/1985 RAW ORIGINAL PARAMETER BLOCK.                        CR850812
001500* 03/19/1992 RAW RAISED DPC-DEPENDENCY OCCURS FROM 200 TO 999 TO  CR920319
001600*                MATCH REQFILE/PRJFILE'S RAISED LIMIT.
001700* END OF HISTORY ------------------------------------------------
001800
001900 01  DEPIDCMP-PARMS.
002000     05  DPC-DEPENDENCY-COUNT      PIC  9(03).
002100     05  DPC-DEPENDENCY OCCURS 999 TIMES
002200             INDEXED BY DPC-DEP-IDX
002300                                   PIC  X(40).
002400     05  DPC-DEPENDENCIES-ID       PIC  X(400).
002500     05  DPC-DEPENDENCIES-COUNT    PIC  9(03).
002600     05  DPC-RETN                  PIC S9(04)   BINARY.
002700     05  FILLER                    PIC  X(05).
