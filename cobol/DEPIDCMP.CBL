000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DEPIDCMP.
000900 AUTHOR.        R A WEITZEL.
001000 DATE-WRITTEN.  AUGUST 1985.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       SORT A RECORD'S RAW DEPENDENCY ID LIST INTO
001500*               ASCENDING COLLATING ORDER AND BUILD THE SPACE-
001600*               JOINED DEPENDENCIES-ID STRING.  CALLED BY
001700*               DEPIDUPD AND PRJINDEX.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 08/12/1985 RAW ORIGINAL PROGRAM.                                CR850812
002100* 03/19/1992 RAW RAISED DPC-DEPENDENCY OCCURS FROM 200 TO 999 TO  CR920319
002200*                MATCH REQFILE/PRJFILE'S RAISED LIMIT.
002300* 11/02/1998 RAW Y2K COMPLIANCE REVIEW - PROGRAM CARRIES NO DATE  CR981102
002400*                FIELDS.  NO CHANGES REQUIRED.
002500* 03/14/2001 CMD CONVERTED THE SORT/BUILD WORK FIELDS TO 77-LEVEL CR010314
002600*                ITEMS PER THE SHOP'S DP STANDARDS BULLETIN 01-04.
002700* 08/22/2005 RAW ADDED Z90-DEBUG-DUMP TRACE PATH (UPSI-8) FOR USE CR050822
002800*                ON LONG PICK LISTS WHEN PROBLEM DETERMINATION CALLS.
002900* 02/11/2010 CMD PLATFORM MIGRATION - RECOMPILED UNDER ENTERPRISE CR100211
003000*                COBOL FOR Z/OS V4.2.  NO SOURCE CHANGES REQUIRED.
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000******************************************************************
004100*    CONFIGURATION SECTION                                       *
004200******************************************************************
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-2086-A04-140.
004600 OBJECT-COMPUTER. IBM-2086-A04-140.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-8 ON STATUS IS DEBUG-TRACE-ON
005100            OFF STATUS IS DEBUG-TRACE-OFF.
005200
005300******************************************************************
005400*    INPUT-OUTPUT SECTION                                        *
005500******************************************************************
005600 INPUT-OUTPUT SECTION.
005700
005800 FILE-CONTROL.
005900
006000/*****************************************************************
006100*                                                                *
006200*    DATA DIVISION                                               *
006300*                                                                *
006400******************************************************************
006500 DATA DIVISION.
006600
006700******************************************************************
006800*    WORKING-STORAGE SECTION                                     *
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100
007200 01  WS-FIELDS.
007300     05  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007400     05  THIS-PGM                  PIC  X(08)   VALUE 'DEPIDCMP'.
007500     05  FILLER                    PIC  X(21)   VALUE SPACES.
007600
007700* SORT/BUILD WORK FIELDS - 77-LEVEL PER DP STANDARDS BULLETIN
007800* 01-04.
007900 77  DPC-OUTER-IDX                 PIC S9(04)   BINARY.
008000 77  DPC-INNER-IDX                 PIC S9(04)   BINARY.
008100 77  DPC-BUILD-IDX                 PIC S9(04)   BINARY.
008200 77  DPC-OUT-LEN                   PIC S9(04)   BINARY.
008300 77  DPC-ONE-LEN                   PIC S9(04)   BINARY.
008400 77  DPC-SWAP-HOLDER               PIC  X(40).
008500
008600* TRACE WORD FOR THE OPTIONAL DEBUG DUMP (UPSI-8).
008700 01  WS-TRACE-WORD                PIC S9(08)   COMP.
008800 01  WS-TRACE-HALVES REDEFINES WS-TRACE-WORD.
008900     05  WS-TRACE-HALF-1           PIC S9(04)   COMP.
009000     05  WS-TRACE-HALF-2           PIC S9(04)   COMP.
009100 01  WS-TRACE-CHARS REDEFINES WS-TRACE-WORD.
009200     05  WS-TRACE-BYTE             OCCURS 4 TIMES PIC X(01).
009300
009400* OUTPUT STRING AS A BYTE TABLE, USED ONLY TO FIND WHERE THE
009500* JOINED TEXT ENDS WHILE IT IS BEING BUILT UP.
009600 01  DPC-BUILD-AREA                PIC  X(400).
009700 01  DPC-BUILD-CHARS REDEFINES DPC-BUILD-AREA
009800                                   OCCURS 400 TIMES
009900                                   INDEXED BY DPC-BLD-IDX
010000                                   PIC  X(01).
010100
010200/*****************************************************************
010300*                                                                *
010400*    LINKAGE SECTION                                             *
010500*                                                                *
010600******************************************************************
010700 LINKAGE SECTION.
010800
010900 COPY DEPIDCMW.
011000
011100/*****************************************************************
011200*                                                                *
011300*    PROCEDURE DIVISION                                          *
011400*                                                                *
011500******************************************************************
011600 PROCEDURE DIVISION USING DEPIDCMP-PARMS.
011700
011800******************************************************************
011900*    MAINLINE ROUTINE                                            *
012000******************************************************************
012100 A00-MAINLINE-ROUTINE.
012200
012300     MOVE ZERO                   TO DPC-RETN.
012400     MOVE SPACES                 TO DPC-DEPENDENCIES-ID.
012500     MOVE DPC-DEPENDENCY-COUNT   TO DPC-DEPENDENCIES-COUNT.
012600
012700     IF  DPC-DEPENDENCY-COUNT = ZERO
012800         MOVE '_none'            TO DPC-DEPENDENCIES-ID
012900     ELSE
013000         PERFORM B00-SORT-DEPENDENCIES THRU B99-EXIT
013100         PERFORM C00-JOIN-DEPENDENCIES THRU C99-EXIT
013200     END-IF.
013300
013400     IF  DEBUG-TRACE-ON
013500         PERFORM Z90-DEBUG-DUMP THRU Z90-EXIT
013600     END-IF.
013700
013800     GOBACK.
013900
014000/*****************************************************************
014100*    BUBBLE-SORT THE RAW DEPENDENCY LIST INTO ASCENDING ORDER    *
014200******************************************************************
014300 B00-SORT-DEPENDENCIES.
014400
014500     PERFORM B10-OUTER-PASS THRU B19-EXIT
014600       VARYING DPC-OUTER-IDX FROM 1 BY 1
014700         UNTIL DPC-OUTER-IDX >= DPC-DEPENDENCY-COUNT.
014800
014900 B99-EXIT.
015000     EXIT.
015100
015200 B10-OUTER-PASS.
015300
015400     PERFORM B20-COMPARE-AND-SWAP THRU B29-EXIT
015500       VARYING DPC-INNER-IDX FROM 1 BY 1
015600         UNTIL DPC-INNER-IDX > DPC-DEPENDENCY-COUNT - DPC-OUTER-IDX.
015700
015800 B19-EXIT.
015900     EXIT.
016000
016100 B20-COMPARE-AND-SWAP.
016200
016300     IF  DPC-DEPENDENCY(DPC-INNER-IDX) >
016400         DPC-DEPENDENCY(DPC-INNER-IDX + 1)
016500         MOVE DPC-DEPENDENCY(DPC-INNER-IDX)     TO DPC-SWAP-HOLDER
016600         MOVE DPC-DEPENDENCY(DPC-INNER-IDX + 1)
016700                                 TO DPC-DEPENDENCY(DPC-INNER-IDX)
016800         MOVE DPC-SWAP-HOLDER
016900                           TO DPC-DEPENDENCY(DPC-INNER-IDX + 1)
017000     END-IF.
017100
017200 B29-EXIT.
017300     EXIT.
017400
017500/*****************************************************************
017600*    JOIN THE NOW-SORTED LIST WITH A SINGLE SPACE BETWEEN EACH   *
017700*    ENTRY                                                       *
017800******************************************************************
017900 C00-JOIN-DEPENDENCIES.
018000
018100     MOVE SPACES                 TO DPC-BUILD-AREA.
018200     MOVE ZERO                   TO DPC-OUT-LEN.
018300
018400     PERFORM C10-APPEND-ONE-ID THRU C19-EXIT
018500       VARYING DPC-BUILD-IDX FROM 1 BY 1
018600         UNTIL DPC-BUILD-IDX > DPC-DEPENDENCY-COUNT.
018700
018800     MOVE DPC-BUILD-AREA         TO DPC-DEPENDENCIES-ID.
018900
019000 C99-EXIT.
019100     EXIT.
019200
019300 C10-APPEND-ONE-ID.
019400
019500     PERFORM C15-TRIM-STEP THRU C15-EXIT
019600       WITH TEST BEFORE
019700       VARYING DPC-ONE-LEN FROM 40 BY -1
019800         UNTIL DPC-ONE-LEN = ZERO
019900            OR DPC-DEPENDENCY(DPC-BUILD-IDX)(DPC-ONE-LEN:1)
020000                 NOT = SPACE.
020100
020200     IF  DPC-ONE-LEN = ZERO
020300         GO TO C19-EXIT
020400     END-IF.
020500
020600     IF  DPC-OUT-LEN > ZERO
020700         ADD  1                 TO DPC-OUT-LEN
020800         MOVE SPACE             TO DPC-BUILD-CHARS(DPC-OUT-LEN)
020900     END-IF.
021000
021100     MOVE DPC-DEPENDENCY(DPC-BUILD-IDX)(1:DPC-ONE-LEN)
021200                     TO DPC-BUILD-AREA(DPC-OUT-LEN + 1:DPC-ONE-LEN).
021300     ADD  DPC-ONE-LEN            TO DPC-OUT-LEN.
021400
021500 C19-EXIT.
021600     EXIT.
021700
021800 C15-TRIM-STEP.
021900 C15-EXIT.
022000     EXIT.
022100
022200/*****************************************************************
022300*    OPTIONAL DEBUG TRACE - UPSI-8 ON                            *
022400******************************************************************
022500 Z90-DEBUG-DUMP.
022600
022700     MOVE DPC-OUT-LEN             TO WS-TRACE-WORD.
022800     DISPLAY 'DEPIDCMP TRACE - COUNT=' DPC-DEPENDENCY-COUNT
022900             ' OUTLEN=' WS-TRACE-HALF-1
023000             ' ID=' DPC-DEPENDENCIES-ID.
023100
023200 Z90-EXIT.
023300     EXIT.
