000100******************************************************************
000200*                                                                *
000300*    REQFILE  --  CATALOG BUILD-REQUEST RECORD LAYOUT            *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  DEPIDUPD (REQUEST-IN / REQUEST-OUT FD RECORD)      *
000700*  HOLDS......ONE CATALOG BUILD-REQUEST EXTRACT LINE - A LIST OF *
000800*             RAW DEPENDENCY IDS SUBMITTED FOR A GENERATED       *
000900*             PROJECT SKELETON, PLUS THE COMPUTED, SORTED,       *
001000*             SPACE-JOINED DEPENDENCIES-ID STRING WRITTEN BACK.  *
001100******************************************************************
001200* CHANGE HISTORY ------------------------------------------------
001300* 08/12/1985 RAW ORIGINAL LAYOUT.                                 CR850812
001400* 04/02/1986 RAW RAISED REQ-DEPENDENCY OCCURS FROM 200 TO 999 -   CR860402
001500*                CATALOG FRONT END NOW ALLOWS LONGER PICK LISTS.
001600* 11/18/1991 CMD ADDED REQ-RECL TRAILER FILLER FOR FUTURE USE.    CR911118
001700* 11/30/2004 RAW ADDED THE SUBMISSION DATE/TIME, REQUESTOR,       CR041130
001800*                ENVIRONMENT, PRIORITY, RETRY-COUNT, RESULT,
001900*                GENERATOR-VERSION, CATALOG-SOURCE AND LAST-
002000*                UPDATE-DATE FIELDS - DEPIDUPD RECOMPILED.
002100* END OF HISTORY ------------------------------------------------
002200
002300 01  REQUEST-RECORD.
002400     05  REQ-ID                    PIC  X(40).
002500     05  REQ-INDEX                 PIC  X(30).
002600     05  REQ-TYPE                  PIC  X(30).
002700     05  REQ-SUBMIT-DATE           PIC  9(08).
002800     05  REQ-SUBMIT-DATE-R REDEFINES REQ-SUBMIT-DATE.
002900         10  REQ-SUBMIT-CC         PIC  9(02).
003000         10  REQ-SUBMIT-YY         PIC  9(02).
003100         10  REQ-SUBMIT-MM         PIC  9(02).
003200         10  REQ-SUBMIT-DD         PIC  9(02).
003300     05  REQ-SUBMIT-TIME           PIC  9(06).
003400     05  REQ-REQUESTOR-ID          PIC  X(20).
003500     05  REQ-ENVIRONMENT-CODE      PIC  X(01).
003600         88  REQ-ENV-PRODUCTION                  VALUE 'P'.
003700         88  REQ-ENV-STAGING                     VALUE 'S'.
003800         88  REQ-ENV-DEVELOPMENT                 VALUE 'D'.
003900     05  REQ-PRIORITY-CODE         PIC  9(01).
004000         88  REQ-PRIORITY-HIGH                   VALUE 1.
004100         88  REQ-PRIORITY-NORMAL                 VALUE 2.
004200         88  REQ-PRIORITY-LOW                    VALUE 3.
004300     05  REQ-RETRY-COUNT           PIC  9(02)   COMP-3.
004400     05  REQ-RESULT-CODE           PIC  X(01).
004500         88  REQ-RESULT-PENDING                  VALUE 'P'.
004600         88  REQ-RESULT-COMPLETE                 VALUE 'C'.
004700         88  REQ-RESULT-FAILED                   VALUE 'F'.
004800     05  REQ-GENERATOR-VERSION     PIC  X(10).
004900     05  REQ-CATALOG-SOURCE        PIC  X(15).
005000     05  REQ-LAST-UPDATE-DATE      PIC  9(08).
005100     05  REQ-HAS-DEPENDENCIES-ID   PIC  9(01).
005200         88  REQ-DEPIDS-PRESENT                  VALUE 1.
005300         88  REQ-DEPIDS-MISSING                  VALUE 0.
005400     05  REQ-DEPENDENCY-COUNT      PIC  9(03).
005500     05  REQ-DEPENDENCY OCCURS 0 TO 999 TIMES
005600             DEPENDING ON REQ-DEPENDENCY-COUNT
005700             INDEXED BY REQ-DEP-IDX
005800                                   PIC  X(40).
005900     05  REQ-DEPENDENCIES-ID       PIC  X(400).
006000     05  REQ-RESERVED-FOR-EXPANSION
006100                                   PIC  X(20).
006200     05  FILLER                    PIC  X(05).
