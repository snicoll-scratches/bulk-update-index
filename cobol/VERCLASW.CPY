000100******************************************************************
000200*                                                                *
000300*    VERCLASW  --  VERCLAS SUBROUTINE PARAMETER BLOCK            *
000400*                                                                *
000500******************************************************************
000600*  USED BY..  VERCLAS (LINKAGE) AND ITS CALLERS (WORKING-        *
000700*             STORAGE) - MODVERUP, MODINDEX, PRJINDEX            *
000800*  PURPOSE....CLASSIFIES ONE VERSION-TEXT STRING AS A STANDARD   *
000900*             DOTTED VERSION, A RELEASE TRAIN, OR A LEGACY       *
001000*             VERSION, PER THE SHOP'S FIXED PRECEDENCE RULE.     *
001100*             VCL-REQUEST SELECTS FULL CLASSIFICATION (CLEAN     *
001200*             THE TEXT, TRY ALL THREE RULES), RAW-FULL           *
001300*             CLASSIFICATION (SKIP THE CLEANING STEP, STILL TRY  *
001400*             ALL THREE RULES AGAINST THE TEXT AS RECEIVED), OR  *
001500*             STANDARD-ONLY CLASSIFICATION (RULE 1 ONLY, NO      *
001600*             CLEANING) - THE LAST IS WHAT PRJINDEX USES ON A    *
001700*             BOOT VERSION.                                      *
001800******************************************************************
001900* CHANGE HISTORY ------------------------------------------------
002000* 06/09/1987 RAW ORIGINAL PARAMETER BLOCK.                        CR870609
002100* 02/20/1989 TLH ADDED VCL-REQUEST-STANDARD-ONLY MODE FOR THE     CR890220
002200*                NEW PROJECT INDEX JOB.
002300* 08/07/1990 TLH ADDED VCL-REQUEST-RAW-FULL MODE - THE MODULE     CR900807
002400*                VERSION UPDATE JOB MUST NOT URL-DECODE ITS STAT
002500*                LINES BEFORE CLASSIFYING THEM.
002600* END OF HISTORY ------------------------------------------------
002700
002800 01  VERCLAS-PARMS.
002900     05  VCL-REQUEST               PIC  X(01).
003000         88  VCL-REQUEST-FULL                    VALUE 'F'.
003100         88  VCL-REQUEST-RAW-FULL                VALUE 'R'.
003200         88  VCL-REQUEST-STANDARD-ONLY           VALUE 'S'.
003300     05  VCL-VERSION-TEXT          PIC  X(60).
003400     05  VCL-ID                    PIC  X(60).
003500     05  VCL-MAJOR                 PIC  X(10).
003600     05  VCL-MINOR                 PIC  X(15).
003700     05  VCL-TRAIN-NAME            PIC  X(30).
003800     05  VCL-MATCH-RULE            PIC  9(01).
003900         88  VCL-MATCHED-STANDARD                VALUE 1.
004000         88  VCL-MATCHED-RELEASE-TRAIN           VALUE 2.
004100         88  VCL-MATCHED-LEGACY                  VALUE 3.
004200         88  VCL-UNCLASSIFIED                    VALUE 4.
004300     05  VCL-RETN                  PIC S9(04)   BINARY.
004400         88  VCL-REQUEST-COMPLETED               VALUE 0.
004500     05  FILLER                    PIC  X(05).
